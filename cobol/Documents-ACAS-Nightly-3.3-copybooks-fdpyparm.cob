000100*****************************************************
000200*  FD For The Payroll Control File                   *
000300*****************************************************
000400*
000500* 23/10/25 vbc - Created.
000600*
000700    fd       PY-Control-File
000800             record contains 232 characters.
000900    copy "wspyparm.cob".
001000*

