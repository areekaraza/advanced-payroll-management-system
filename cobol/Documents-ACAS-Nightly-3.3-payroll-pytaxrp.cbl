000100****************************************************************
000200*                    Tax Summary Report                        *
000300*                                                                *
000400*        Uses RW (Report Writer for prints).  One line per      *
000500*        active employee - gross, tax, tax rate - plus a        *
000600*        grand total line with the overall average rate.        *
000700*                                                                *
000800****************************************************************
000900*
001000 identification          division.
001100*================================
001200*
001300     program-id.       pytaxrp.
001400**
001500*    Author.           V B Coen.
001600**
001700*    Installation.     Home Office.
001800**
001900*    Date-Written.     27/10/1985.
002000**
002100*    Date-Compiled.
002200**
002300*    Security.         Copyright (C) 1985 - 2026, V B Coen.
002400*                      Distributed under the GNU General Public
002500*                      License.  See the file COPYING for details.
002600**
002700*    Remarks.          Tax Summary Report.
002800*                      Lists gross salary, tax amount and tax
002900*                      rate for every active employee, with a
003000*                      grand total line and overall average
003100*                      tax rate.
003200**
003300*    Version.          See Prog-Name In Ws.
003400**
003500*    Called Modules.
003600*                      None.
003700**
003800*    Functions Used:
003900*                      None.
004000*    Files used :
004100*                      pyemp.   Employee Master.
004200*                      Print.   Tax Summary Report o/p.
004300*
004400*    Error messages used.
004500* System wide:
004600*                      SY001.
004700* Program specific:
004800*                      PY003.
004900**
005000* Changes:
005100* 27/10/1985 vbc - 1.0.00 Created.
005200* 30/12/1998 vbc - 1.0.01 Y2K - unused date fields dropped.
005300* 29/10/25   vbc - 1.0.02 Rebuilt for new USA/Canada payroll batch
005400*                         (PY-100), tax bracket logic lifted in
005500*                         from pypayrg.
005600* 12/11/25   vbc - 1.0.03 Per-employee tax rate column added and
005700*                         overall average rate on the total line.
005800* 18/11/25   vbc - 1.0.04 Grand total average rate was dividing by
005900*                         headcount instead of active headcount -
006000*                         zero-active run blew up.  PY008 message
006100*                         added to wsmsgs.cob for this but NOT
006200*                         actually wired into ba020 here - see
006300*                         1.0.07 below, found on QA re-test.
006400* 02/12/25   vbc - 1.0.05 WS-Hourly-Equiv now rounded to match
006500*                         pypayrg, per QA note on penny drift
006600*                         between reports for the same employee.
006700* 02/12/25   vbc - 1.0.06 Ticket PY-172 - Part-Time benefits
006800*                         eligibility / hour-limit check and
006900*                         Contract expired / remaining-days now
007000*                         computed off the master, were declared
007100*                         but never referenced.  Gross/Tax grand
007200*                         totals widened to match COMP-3
007300*                         capacity, was truncating above
007400*                         $99,999.99.
007500* 09/12/25   vbc - 1.0.07 Ticket PY-178 - the 1.0.04 fix was never
007600*                         finished: WS-Total-Gross = zero now
007700*                         guarded before the average tax rate
007800*                         divide, generating PY008 in place of
007900*                         the total line, matching pystats.cbl's
008000*                         SS-No-Active-Detail pattern.  Also
008100*                         guarded the per-employee rate divide -
008200*                         a Contract employee on a zero-amount
008300*                         contract was computing a zero gross and
008400*                         blowing up the same way on print.
008500**
008600****************************************************************
008700* Copyright Notice.
008800* ****************
008900*
009000* This notice supersedes all prior notices, updated 2024-04-16.
009100*
009200* These files and programs are part of the Applewood Computers
009300* Accounting System and is Copyright (c) V B Coen. 1976-2026.
009400*
009500* This program is now free software; you can redistribute it
009600* and/or modify it under the terms listed here and of the GNU
009700* General Public License as published by the Free Software
009800* Foundation; version 3 and later as revised for PERSONAL USAGE
009900* ONLY and that includes for use within a business but EXCLUDES
010000* repackaging or for Resale, Rental or Hire in ANY way.
010100*
010200* ACAS is distributed in the hope that it will be useful, but
010300* WITHOUT ANY WARRANTY; without even the implied warranty of
010400* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
010500* GNU General Public License for more details.
010600*
010700* You should have received a copy of the GNU General Public
010800* License along with ACAS; see the file COPYING.  If not, write
010900* to the Free Software Foundation, 59 Temple Place, Suite 330,
011000* Boston, MA 02111-1307 USA.
011100*
011200****************************************************************
011300*
011400 environment             division.
011500*================================
011600*
011700 copy "envdiv.cob".
011800*
011900 input-output            section.
012000 file-control.
012100 copy "selpyemp.cob".
012200*
012300     select   Print-File assign to "TAX-SUMMARY-REPORT"
012400              organization    is line sequential
012500              file status     is WS-Print-Status.
012600*
012700 data                    division.
012800*================================
012900*
013000 file section.
013100*
013200 copy "fdpyemp.cob".
013300*
013400 fd  Print-File
013500     report is Tax-Summary-Report.
013600*
013700 working-storage section.
013800*-----------------------
013900 77  Prog-Name               pic x(17) value "pytaxrp (1.0.07)".
014000*
014100 01  WS-Data.
014200     03  WS-Reply            pic x.
014300     03  PY-Emp-Status       pic xx.
014400     03  WS-Print-Status     pic xx.
014500     03  WS-Emp-Eof-Sw       pic x        value "N".
014600         88  WS-Emp-Eof                  value "Y".
014700*
014800 01  WS-Test-Date6           pic 9(6).
014900 01  WS-Test-Date-Flds redefines WS-Test-Date6.
015000     03  WS-Test-YY          pic 99.
015100     03  WS-Test-Month       pic 99.
015200     03  WS-Test-Days        pic 99.
015300*
015400 01  WS-Date-Formats.
015500     03  WS-Conv-Date        pic x(10).
015600     03  WS-Date             pic x(10)   value "99/99/9999".
015700     03  WS-UK redefines WS-Date.
015800         05  WS-Days         pic 99.
015900         05  filler          pic x.
016000         05  WS-Month        pic 99.
016100         05  filler          pic x.
016200         05  WS-Year         pic 9(4).
016300     03  WS-USA redefines WS-Date.
016400         05  WS-USA-Month    pic 99.
016500         05  filler          pic x.
016600         05  WS-USA-Days     pic 99.
016700         05  filler          pic x.
016800         05  filler          pic 9(4).
016900     03  WS-Intl redefines WS-Date.
017000         05  WS-Intl-Year    pic 9(4).
017100         05  filler          pic x.
017200         05  WS-Intl-Month   pic 99.
017300         05  filler          pic x.
017400         05  WS-Intl-Days    pic 99.
017500*
017600 copy "wspytaxt.cob".
017700 copy "wsmsgs.cob".
017800*
017900 01  WS-Detail-Name          pic x(20).
018000*
018100 01  Res-Fields.
018200     03  Res-Type-Desc           pic x(10).
018300     03  Res-Gross-Salary        pic s9(9)v99  comp-3.
018400     03  Res-Tax-Amount          pic s9(9)v99  comp-3.
018500     03  Res-Tax-Rate            pic s9(3)v99  comp-3.
018600     03  WS-Hourly-Equiv         pic s9(7)v99  comp-3.
018700     03  Res-Overtime-Pay        pic s9(7)v99  comp-3.
018800     03  WS-Max-Reg-Hours        pic s9(3)v99  comp-3.
018900     03  WS-Regular-Pay          pic s9(7)v99  comp-3.
019000     03  WS-Progress-Ratio       pic s9v9(4)   comp-3.
019100     03  WS-Contract-Remain-Days
019200                             pic s9(5)     comp-3.
019300     03  WS-Benefits-Elig-Sw     pic x         value "N".
019400         88  WS-Benefits-Eligible          value "Y".
019500     03  WS-Hours-In-Limit-Sw    pic x         value "N".
019600         88  WS-Hours-In-Limit             value "Y".
019700     03  WS-Contract-Expired-Sw  pic x         value "N".
019800         88  WS-Contract-Expired           value "Y".
019900     03  WS-Total-Gross          pic s9(9)v99  comp-3  value zero.
020000     03  WS-Total-Tax            pic s9(9)v99  comp-3  value zero.
020100     03  WS-Avg-Tax-Rate         pic s9(3)v99  comp-3.
020200*
020300 01  COB-CRT-Status          pic 9(4)     value zero.
020400*
020500 report section.
020600*--------------
020700*
020800 RD  Tax-Summary-Report
020900     Page Limit   60
021000     Heading      1
021100     First Detail 5
021200     Last  Detail 58.
021300*
021400 01  TX-Report-Heading  type is page heading.
021500     03  line  1.
021600         05  col   1     pic x(17)   source Prog-Name.
021700         05  col  60     value "Tax Summary Report".
021800         05  col  90     pic x(10)   source WS-Conv-Date.
021900     03  line  4.
022000         05  col   1                 value "Employee ID".
022100         05  col  16                 value "Name".
022200         05  col  37                 value "Gross Salary".
022300         05  col  53                 value "Tax Amount".
022400         05  col  70                 value "Tax Rate".
022500*
022600 01  TX-Detail  type is detail.
022700     03  line  + 1.
022800         05  col   1     pic x(15)  source Emp-No.
022900         05  col  16     pic x(20)  source WS-Detail-Name.
023000         05  col  37     pic $$$,$$$,$$9.99
023100                         source Res-Gross-Salary.
023200         05  col  53     pic $$$,$$$,$$9.99
023300                         source Res-Tax-Amount.
023400         05  col  70     pic zz9.99
023500                         source Res-Tax-Rate.
023600         05  col  75                value "%".
023700*
023800 01  TX-Total-Detail  type is detail.
023900     03  line  + 2.
024000         05  col   1                value "TOTAL:".
024100         05  col  37     pic $$$,$$$,$$9.99
024200                         source WS-Total-Gross.
024300         05  col  53     pic $$$,$$$,$$9.99
024400                         source WS-Total-Tax.
024500         05  col  70     pic zz9.99
024600                         source WS-Avg-Tax-Rate.
024700         05  col  75                value "%".
024800*
024900 01  TX-No-Active-Detail  type is detail.
025000     03 line + 2. 05 col 1 pic x(35) source PY008.
025100*
025200 procedure division.
025300 aa000-Main                  section.
025400     perform  aa010-Open-Files.
025500     perform  ba010-Print-Employees.
025600     perform  ba020-Print-Grand-Total.
025700     perform  aa020-Close-Files.
025800     goback.
025900 aa000-Exit.  exit section.
026000 aa010-Open-Files             section.
026100     accept   WS-Test-Date6 from date.
026200     compute  WS-Year = 2000 + WS-Test-YY.
026300     move     WS-Test-Month to WS-Month.
026400     move     WS-Test-Days  to WS-Days.
026500     move     WS-Date       to WS-Conv-Date.
026600     open     input  PY-Employee-File.
026700     if       PY-Emp-Status not = "00"
026800              display  PY003
026900              display  PY-Emp-Status
027000              display  SY001
027100              move     1 to Error-Code
027200              goback   returning Error-Code
027300     end-if.
027400     open     output Print-File.
027500     initiate Tax-Summary-Report.
027600 aa010-Exit.  exit section.
027700 aa020-Close-Files            section.
027800     close    PY-Employee-File.
027900     close    Print-File.
028000 aa020-Exit.  exit section.
028100 ba010-Print-Employees        section.
028200     perform  ba011-Read-Employee.
028300     perform  ba012-Process-Employee thru ba012-Exit
028400              until    WS-Emp-Eof.
028500 ba010-Exit.  exit section.
028600 ba011-Read-Employee.
028700     read     PY-Employee-File next record
028800              at end   move "Y" to WS-Emp-Eof-Sw
028900     end-read.
029000     if       not WS-Emp-Eof
029100     and      PY-Emp-Status not = "00"
029200              move     "Y" to WS-Emp-Eof-Sw
029300     end-if.
029400 ba011-Exit.  exit.
029500 ba012-Process-Employee.
029600     if       Emp-Not-Active
029700              go to    ba012-Exit
029800     end-if.
029900     evaluate true
030000         when  Emp-Full-Time
030100               perform  bb030-Calc-Fulltime
030200         when  Emp-Part-Time
030300               perform  bb040-Calc-Parttime
030400         when  Emp-Contract
030500               perform  bb050-Calc-Contract
030600     end-evaluate.
030700*    Contract employee with a zero contract amount (or not yet
030800*    started) computes a zero gross - guard the rate divide the
030900*    same way ba020-Print-Grand-Total guards the average rate.
031000     if       Res-Gross-Salary = zero
031100              move     zero to Res-Tax-Rate
031200     else
031300              compute  Res-Tax-Rate rounded =
031400                       (Res-Tax-Amount / Res-Gross-Salary) * 100
031500     end-if.
031600     add      Res-Gross-Salary to WS-Total-Gross.
031700     add      Res-Tax-Amount   to WS-Total-Tax.
031800     string   Emp-First-Name delimited by space
031900              " "            delimited by size
032000              Emp-Last-Name  delimited by space
032100              into WS-Detail-Name.
032200     generate TX-Detail.
032300 ba012-Exit.
032400     perform  ba011-Read-Employee.
032500 bb030-Calc-Fulltime.
032600     compute  Res-Gross-Salary rounded =
032700              Emp-Base-Salary + Emp-Monthly-Bonus + Emp-Benefits.
032800     if       Emp-Hours-Worked > PY-FT-Std-Monthly-Hours
032900              compute  WS-Hourly-Equiv rounded =
033000                       Emp-Base-Salary / PY-FT-Std-Monthly-Hours
033100              compute  Res-Overtime-Pay rounded =
033200                       (Emp-Hours-Worked -
033300                       PY-FT-Std-Monthly-Hours)
033400                       * WS-Hourly-Equiv * PY-OT-Rate-Factor
033500              add      Res-Overtime-Pay to Res-Gross-Salary
033600     end-if.
033700     if       Res-Gross-Salary not > PY-Tax-FT-B1-Ceil
033800              compute  Res-Tax-Amount rounded =
033900                       Res-Gross-Salary * PY-Tax-FT-B1-Rate
034000     else
034100     if       Res-Gross-Salary not > PY-Tax-FT-B2-Ceil
034200              compute  Res-Tax-Amount rounded =
034300                       PY-Tax-FT-B1-Ceil * PY-Tax-FT-B1-Rate
034400                       + (Res-Gross-Salary - PY-Tax-FT-B1-Ceil)
034500                         * PY-Tax-FT-B2-Rate
034600     else
034700              compute  Res-Tax-Amount rounded =
034800                       PY-Tax-FT-B1-Ceil * PY-Tax-FT-B1-Rate
034900                       + (PY-Tax-FT-B2-Ceil
035000                          - PY-Tax-FT-B1-Ceil)
035100                         * PY-Tax-FT-B2-Rate
035200                       + (Res-Gross-Salary - PY-Tax-FT-B2-Ceil)
035300                         * PY-Tax-FT-B3-Rate
035400     end-if
035500     end-if.
035600 bb040-Calc-Parttime.
035700     compute  WS-Max-Reg-Hours rounded =
035800              PY-Base-Weekly-Hours * PY-Weeks-Per-Month.
035900     if       (Emp-Max-Hours-Wk * PY-Weeks-Per-Month)
036000              < WS-Max-Reg-Hours
036100              compute  WS-Max-Reg-Hours rounded =
036200                       Emp-Max-Hours-Wk * PY-Weeks-Per-Month
036300     end-if.
036400     if       Emp-Hours-Worked not > WS-Max-Reg-Hours
036500              compute  WS-Regular-Pay rounded =
036600                       Emp-Hours-Worked * Emp-Hourly-Rate
036700              move     zero to Res-Overtime-Pay
036800     else
036900              compute  WS-Regular-Pay rounded =
037000                       WS-Max-Reg-Hours * Emp-Hourly-Rate
037100              compute  Res-Overtime-Pay rounded =
037200                       (Emp-Hours-Worked - WS-Max-Reg-Hours) *
037300                       Emp-Hourly-Rate * PY-OT-Rate-Factor
037400     end-if.
037500     add      WS-Regular-Pay Res-Overtime-Pay
037600              giving   Res-Gross-Salary.
037700     if       Res-Gross-Salary not > PY-Tax-PT-B1-Ceil
037800              compute  Res-Tax-Amount rounded =
037900                       Res-Gross-Salary * PY-Tax-PT-B1-Rate
038000     else
038100     if       Res-Gross-Salary not > PY-Tax-PT-B2-Ceil
038200              compute  Res-Tax-Amount rounded =
038300                       PY-Tax-PT-B1-Ceil * PY-Tax-PT-B1-Rate
038400                       + (Res-Gross-Salary - PY-Tax-PT-B1-Ceil)
038500                         * PY-Tax-PT-B2-Rate
038600     else
038700              compute  Res-Tax-Amount rounded =
038800                       PY-Tax-PT-B1-Ceil * PY-Tax-PT-B1-Rate
038900                       + (PY-Tax-PT-B2-Ceil
039000                          - PY-Tax-PT-B1-Ceil)
039100                         * PY-Tax-PT-B2-Rate
039200                       + (Res-Gross-Salary - PY-Tax-PT-B2-Ceil)
039300                         * PY-Tax-PT-B3-Rate
039400     end-if
039500     end-if.
039600*    Benefits eligibility / hour-limit check - informational
039700*    only, per payroll dept, not part of the gross/tax calc.
039800     move     "N" to WS-Benefits-Elig-Sw.
039900     if       Emp-Max-Hours-Wk >= PY-Benefits-Elig-Min-Hrs
040000              move  "Y" to WS-Benefits-Elig-Sw
040100     end-if.
040200     move     "N" to WS-Hours-In-Limit-Sw.
040300     if       Emp-Hours-Worked <=
040400              (Emp-Max-Hours-Wk * PY-Avg-Weeks-Per-Month)
040500              move  "Y" to WS-Hours-In-Limit-Sw
040600     end-if.
040700 bb050-Calc-Contract.
040800     if       Emp-Project-Done
040900     or       Emp-Contract-Total-Days not > zero
041000              move     Emp-Contract-Amount to Res-Gross-Salary
041100     else
041200              compute  WS-Progress-Ratio rounded =
041300                       Emp-Contract-Days-Elapsed /
041400                       Emp-Contract-Total-Days
041500              if       WS-Progress-Ratio > 1
041600                       move  1 to WS-Progress-Ratio
041700              end-if
041800              compute  Res-Gross-Salary rounded =
041900                       Emp-Contract-Amount * WS-Progress-Ratio
042000     end-if.
042100*    Contract-expired flag / remaining-days - informational
042200*    only, not part of the gross/tax calc.
042300     move     "N" to WS-Contract-Expired-Sw.
042400     if       Emp-Contract-Days-Elapsed > Emp-Contract-Total-Days
042500              move    "Y" to WS-Contract-Expired-Sw
042600              move    zero to WS-Contract-Remain-Days
042700     else
042800              subtract Emp-Contract-Days-Elapsed from
042900                      Emp-Contract-Total-Days
043000                      giving WS-Contract-Remain-Days
043100     end-if.
043200     compute  Res-Tax-Amount rounded =
043300              Res-Gross-Salary * PY-Tax-Contract-Flat-Rate.
043400 ba020-Print-Grand-Total      section.
043500     if       WS-Total-Gross = zero
043600              generate TX-No-Active-Detail
043700     else
043800              compute  WS-Avg-Tax-Rate rounded =
043900                       (WS-Total-Tax / WS-Total-Gross) * 100
044000              generate TX-Total-Detail
044100     end-if.
044200     terminate Tax-Summary-Report.
044300 ba020-Exit.  exit section.
