000100*****************************************************
000200*                                                    *
000300*  Working Storage For The Computed Payroll          *
000400*         Result Record                              *
000500*                                                    *
000600*  One built per Employee Master record read by      *
000700*  pypayrg - not itself a file, feeds straight into  *
000800*  the payroll report detail line.                   *
000900*****************************************************
001000*
001100* 24/10/25 vbc - Created for Cbc ticket PY-100.
001200* 05/11/25 vbc - Res-Type-Desc widened to 10 to fit "Part-Time".
001300* 18/11/25 vbc - Overtime hrs/pay split out of Res-Gross-Salary.
001400* 02/12/25 vbc - Res-Status-Note added to carry the Part-Time
001500*                benefits-eligible / Contract-expired indicator
001600*                out to the Status column - was filler.
001700*
001800 01  PY-Payroll-Result-Record.
001900     03  Res-Emp-No                 pic x(10).
002000     03  Res-Full-Name              pic x(41).
002100     03  Res-First-Last redefines Res-Full-Name.
002200         05  Res-Name-First         pic x(20).
002300         05  filler                 pic x.
002400         05  Res-Name-Last          pic x(20).
002500     03  Res-Department             pic x(20).
002600     03  Res-Type-Desc              pic x(10).
002700     03  Res-Gross-Salary           pic s9(7)v9(2)  comp-3.
002800     03  Res-Tax-Amount             pic s9(7)v9(2)  comp-3.
002900     03  Res-Net-Salary             pic s9(7)v9(2)  comp-3.
003000     03  Res-Overtime-Hrs           pic s9(3)v9(2)  comp-3.
003100     03  Res-Overtime-Pay           pic s9(7)v9(2)  comp-3.
003200     03  Res-Status-Note            pic x(12)  value "Active".
003300     03  filler                     pic x(8).
003400*
