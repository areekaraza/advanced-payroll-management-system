000100*****************************************************
000200*                                                    *
000300*   Shared Configuration For Payroll Batch Programs  *
000400*                                                    *
000500*****************************************************
000600*
000700*  Copied by every pyNNNNN payroll program in place of a
000800*  full ENVIRONMENT DIVISION header.  Kept as one copybook
000900*  since it never varies between the six report programs.
001000*
001100* 21/10/25 vbc - Created for Payroll USA/Canada batch set.
001200* 04/11/25 vbc - Added Rate-Class class-condition for Emp-Type edits.
001300*
001400    configuration            section.
001500    source-computer.         IBM-370.
001600    object-computer.         IBM-370.
001700    special-names.
001800        c01                  is TOP-OF-FORM
001900        class Rate-Class     is "F" "P" "C"
002000        class Active-Class   is "Y" "N"
002100        UPSI-0               is PY-Test-Run-Switch
002200                                on   status is PY-Test-Run
002300                                off  status is PY-Live-Run.

