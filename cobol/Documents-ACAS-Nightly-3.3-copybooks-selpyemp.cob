000100*****************************************************
000200*  SELECT Clause For The Employee Master File        *
000300*****************************************************
000400*
000500* 22/10/25 vbc - Created.
000600*
000700    select   PY-Employee-File assign to "EMPLOYEE-MASTER"
000800             organization    is line sequential
000900             access mode     is sequential
001000             file status     is PY-Emp-Status.
001100*

