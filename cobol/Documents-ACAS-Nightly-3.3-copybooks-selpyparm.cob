000100*****************************************************
000200*  SELECT Clause For The Payroll Control File        *
000300*****************************************************
000400*
000500* 23/10/25 vbc - Created.
000600*
000700    select   PY-Control-File assign to "PAYROLL-CONTROL"
000800             organization    is relative
000900             access mode     is random
001000             relative key    is PY-Control-RRN
001100             file status     is PY-Ctl-Status.
001200*

