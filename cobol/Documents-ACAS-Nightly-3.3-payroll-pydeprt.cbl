000100*****************************************************************
000200*                Department-Wise Payroll Report                 *
000300*                                                                *
000400*        Uses RW (Report Writer) plus SORT with an in-line      *
000500*        INPUT/OUTPUT procedure to get a clean control break    *
000600*        on department without an intermediate work file.       *
000700*                                                                *
000800*****************************************************************
000900*
001000 identification          division.
001100*================================
001200*
001300      program-id.       pydeprt.
001400**
001500*    Author.           V B Coen.
001600**
001700*    Installation.     Home Office.
001800**
001900*    Date-Written.     24/10/1985.
002000**
002100*    Date-Compiled.
002200**
002300*    Security.         Copyright (C) 1985 - 2026, V B Coen.
002400*                      Distributed under the GNU General Public
002500*                      License.  See the file COPYING for details.
002600**
002700*    Remarks.          Department-Wise Report.
002800*                      Sorts active employees into department
002900*                      order, prints a header block for each
003000*                      department (count, total, average) then
003100*                      a bullet line per employee in it.
003200**
003300*    Version.          See Prog-Name In Ws.
003400**
003500*    Called Modules.
003600*                      None.
003700**
003800*    Functions Used:
003900*                      None.
004000*    Files used :
004100*                      pyemp.   Employee Master.
004200*                      Print.   Department Report o/p.
004300*
004400*    Error messages used.
004500* System wide:
004600*                      SY001.
004700* Program specific:
004800*                      PY003.
004900**
005000* Changes:
005100* 24/10/1985 vbc - 1.0.00 Created.
005200* 19/02/1993 vbc - 1.0.01 Dept table widened to 50 slots, ran out
005300*                         on the West Region consolidated run.
005400* 30/12/1998 vbc - 1.0.02 Y2K - unused date fields dropped.
005500* 27/10/25   vbc - 1.0.03 Rebuilt for new USA/Canada payroll batch
005600*                         (PY-100), gross salary calc lifted in
005700*                         from pypayrg.
005800* 12/11/25   vbc - 1.0.04 Average now built from the same table
005900*                         entry used for the header count/total.
006000* 02/12/25   vbc - 1.0.05 WS-Hourly-Equiv now rounded to match
006100*                         pypayrg, per QA note on penny drift
006200*                         between reports for the same employee.
006300* 02/12/25   vbc - 1.0.06 Ticket PY-172 - Part-Time benefits
006400*                         eligibility / hour-limit check and
006500*                         Contract expired / remaining-days now
006600*                         computed off the master, were declared
006700*                         but never referenced.
006800**
006900*****************************************************************
007000* Copyright Notice.
007100* ****************
007200*
007300* This notice supersedes all prior notices, updated 2024-04-16.
007400*
007500* These files and programs are part of the Applewood Computers
007600* Accounting System and is Copyright (c) V B Coen. 1976-2026.
007700*
007800* This program is now free software; you can redistribute it
007900* and/or modify it under the terms listed here and of the GNU
008000* General Public License as published by the Free Software
008100* Foundation; version 3 and later as revised for PERSONAL USAGE
008200* ONLY and that includes for use within a business but EXCLUDES
008300* repackaging or for Resale, Rental or Hire in ANY way.
008400*
008500* ACAS is distributed in the hope that it will be useful, but
008600* WITHOUT ANY WARRANTY; without even the implied warranty of
008700* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
008800* GNU General Public License for more details.
008900*
009000* You should have received a copy of the GNU General Public
009100* License along with ACAS; see the file COPYING.  If not, write
009200* to the Free Software Foundation, 59 Temple Place, Suite 330,
009300* Boston, MA 02111-1307 USA.
009400*
009500*****************************************************************
009600*
009700 environment             division.
009800*================================
009900*
010000 copy "envdiv.cob".
010100*
010200 input-output            section.
010300 file-control.
010400 copy "selpyemp.cob".
010500*
010600     select   Sort-Work-File assign to disk.
010700*
010800     select   Print-File assign to "DEPARTMENT-REPORT"
010900              organization    is line sequential
011000              file status     is WS-Print-Status.
011100*
011200 data                    division.
011300*================================
011400*
011500 file section.
011600*
011700 copy "fdpyemp.cob".
011800*
011900 sd  Sort-Work-File.
012000 01  SR-Sort-Rec.
012100     03  SR-Department           pic x(20).
012200     03  SR-Emp-No                pic x(10).
012300     03  SR-Emp-Name              pic x(41).
012400     03  SR-Type-Desc             pic x(10).
012500     03  SR-Gross                pic s9(7)v99  comp-3.
012600*
012700 fd  Print-File
012800     report is Department-Report.
012900*
013000 working-storage section.
013100*-----------------------
013200 77  Prog-Name               pic x(17) value "pydeprt (1.0.06)".
013300*
013400 01  WS-Data.
013500     03  WS-Reply            pic x.
013600     03  PY-Emp-Status       pic xx.
013700     03  WS-Print-Status     pic xx.
013800     03  WS-Sort-Eof-Sw      pic x        value "N".
013900         88  WS-Sort-Eof                 value "Y".
014000     03  WS-Emp-Eof-Sw       pic x        value "N".
014100         88  WS-Emp-Eof                  value "Y".
014200     03  DS-Idx              pic 9(3)     comp     value zero.
014300     03  WS-Dept-Found-Idx   pic 9(3)     comp     value zero.
014400     03  WS-Dept-Table-Cnt   pic 9(3)     comp     value zero.
014500*
014600 01  WS-Test-Date6           pic 9(6).
014700 01  WS-Test-Date-Flds redefines WS-Test-Date6.
014800     03  WS-Test-YY          pic 99.
014900     03  WS-Test-Month       pic 99.
015000     03  WS-Test-Days        pic 99.
015100*
015200 01  WS-Date-Formats.
015300     03  WS-Conv-Date        pic x(10).
015400     03  WS-Date             pic x(10)   value "99/99/9999".
015500     03  WS-UK redefines WS-Date.
015600         05  WS-Days         pic 99.
015700         05  filler          pic x.
015800         05  WS-Month        pic 99.
015900         05  filler          pic x.
016000         05  WS-Year         pic 9(4).
016100     03  WS-USA redefines WS-Date.
016200         05  WS-USA-Month    pic 99.
016300         05  filler          pic x.
016400         05  WS-USA-Days     pic 99.
016500         05  filler          pic x.
016600         05  filler          pic 9(4).
016700     03  WS-Intl redefines WS-Date.
016800         05  WS-Intl-Year    pic 9(4).
016900         05  filler          pic x.
017000         05  WS-Intl-Month   pic 99.
017100         05  filler          pic x.
017200         05  WS-Intl-Days    pic 99.
017300*
017400 copy "wspytaxt.cob".
017500 copy "wsmsgs.cob".
017600*
017700*     Built once per master read, during the INPUT PROCEDURE, so
017800*     the department header block already knows its count/total
017900*     before the first employee of that group prints - the whole
018000*     reason for building it as a two-phase SORT rather than a
018100*     single pass.
018200*
018300 01  WS-Dept-Table.
018400     03  WS-Dept-Entry  occurs 50 times indexed by DT-Idx.
018500         05  DT-Department       pic x(20).
018600         05  DT-Count            pic 9(5)      comp.
018700         05  DT-Total            pic s9(9)v99  comp-3.
018800*
018900 01  WS-Work-Fields.
019000     03  WS-Emp-Gross            pic s9(9)v99  comp-3.
019100     03  WS-Hourly-Equiv         pic s9(7)v99  comp-3.
019200     03  WS-Dept-Avg             pic s9(9)v99  comp-3.
019300     03  WS-Max-Reg-Hours        pic s9(3)v99  comp-3.
019400     03  WS-Regular-Pay          pic s9(7)v99  comp-3.
019500     03  WS-Overtime-Pay         pic s9(7)v99  comp-3.
019600     03  WS-Progress-Ratio       pic s9v9(4)   comp-3.
019700     03  WS-Contract-Remain-Days
019800                             pic s9(5)     comp-3.
019900     03  WS-Benefits-Elig-Sw     pic x         value "N".
020000         88  WS-Benefits-Eligible          value "Y".
020100     03  WS-Hours-In-Limit-Sw    pic x         value "N".
020200         88  WS-Hours-In-Limit             value "Y".
020300     03  WS-Contract-Expired-Sw  pic x         value "N".
020400         88  WS-Contract-Expired           value "Y".
020500*
020600 01  WS-Edit-Fields.
020700     03  WS-Count-Ed             pic zzz9.
020800     03  WS-Amount-Ed            pic $$$,$$$,$$9.99.
020900*
021000 01  WS-Report-Lines.
021100     03  WS-Dept-Header-Line     pic x(60).
021200     03  WS-Dept-Count-Line      pic x(40).
021300     03  WS-Dept-Total-Line      pic x(40).
021400     03  WS-Dept-Avg-Line        pic x(40).
021500     03  WS-Dept-Emp-Line        pic x(90).
021600*
021700 01  COB-CRT-Status          pic 9(4)     value zero.
021800*
021900 report section.
022000*--------------
022100*
022200 RD  Department-Report
022300     control      SR-Department
022400     Page Limit   60
022500     Heading      1
022600     First Detail 5
022700     Last  Detail 58.
022800*
022900 01  DD-Report-Heading  type is page heading.
023000     03  line  1.
023100         05  col   1     pic x(17)   source Prog-Name.
023200         05  col  60     value "Department-Wise Report".
023300         05  col  90     pic x(10)   source WS-Conv-Date.
023400*
023500 01  DD-Dept-Heading type control heading SR-Department.
023600     03  line  + 2.
023700         05  col   1     pic x(60)  source WS-Dept-Header-Line.
023800     03  line  + 1.
023900         05  col   1     pic x(40)  source WS-Dept-Count-Line.
024000     03  line  + 1.
024100         05  col   1     pic x(40)  source WS-Dept-Total-Line.
024200     03  line  + 1.
024300         05  col   1     pic x(40)  source WS-Dept-Avg-Line.
024400*
024500 01  DD-Detail  type is detail.
024600     03  line  + 1.
024700         05  col   3     pic x(90)  source WS-Dept-Emp-Line.
024800*
024900 procedure division.
025000*
025100 declaratives.
025200*
025300 zz000-Dept-Heading    section.
025400     use before reporting DD-Dept-Heading.
025500*
025600 zz001-Build-Header.
025700*
025800     move     zero to WS-Dept-Found-Idx.
025900     perform  ba014-Find-Dept-Slot
026000              varying DT-Idx from 1 by 1
026100              until    DT-Idx > WS-Dept-Table-Cnt
026200              or       WS-Dept-Found-Idx not = zero.
026300     if       WS-Dept-Found-Idx not = zero
026400              compute  WS-Dept-Avg rounded =
026500                       DT-Total (WS-Dept-Found-Idx) /
026600                       DT-Count (WS-Dept-Found-Idx)
026700              move     DT-Count (WS-Dept-Found-Idx) to WS-Count-Ed
026800              string   "Department: "  delimited by size
026900                       SR-Department   delimited by space
027000                       into WS-Dept-Header-Line
027100              string   "Employee Count: "
027200                                       delimited by size
027300                       WS-Count-Ed    delimited by size
027400                       into WS-Dept-Count-Line
027500              move     DT-Total (WS-Dept-Found-Idx)
027600                       to WS-Amount-Ed
027700              string   "Total Salary Cost: "
027800                                       delimited by size
027900                       WS-Amount-Ed   delimited by size
028000                       into WS-Dept-Total-Line
028100              move     WS-Dept-Avg to WS-Amount-Ed
028200              string   "Average Salary: "
028300                                       delimited by size
028400                       WS-Amount-Ed   delimited by size
028500                       into WS-Dept-Avg-Line
028600     end-if.
028700*
028800 end declaratives.
028900*
029000 aa000-Main                  section.
029100*
029200     perform  aa010-Open-Employee-File.
029300     sort     Sort-Work-File
029400              ascending key SR-Department
029500              input  procedure ba010-Build-Sort-File
029600              output procedure ba020-Print-Department-Report.
029700     goback.
029800*
029900 aa000-Exit.  exit section.
030000*
030100 aa010-Open-Employee-File     section.
030200*
030300     accept   WS-Test-Date6 from date.
030400     compute  WS-Year = 2000 + WS-Test-YY.
030500     move     WS-Test-Month to WS-Month.
030600     move     WS-Test-Days  to WS-Days.
030700     move     WS-Date       to WS-Conv-Date.
030800*
030900     open     input  PY-Employee-File.
031000     if       PY-Emp-Status not = "00"
031100              display  PY003
031200              display  PY-Emp-Status
031300              display  SY001
031400              move     1 to Error-Code
031500              goback   returning Error-Code
031600     end-if.
031700*
031800 aa010-Exit.  exit section.
031900*
032000 ba010-Build-Sort-File        section.
032100*
032200     perform  ba011-Read-Employee.
032300     perform  ba012-Process-Employee thru ba012-Exit
032400              until    WS-Emp-Eof.
032500     close    PY-Employee-File.
032600*
032700 ba010-Exit.  exit section.
032800*
032900 ba011-Read-Employee.
033000*
033100     read     PY-Employee-File next record
033200              at end   move "Y" to WS-Emp-Eof-Sw
033300     end-read.
033400     if       not WS-Emp-Eof
033500     and      PY-Emp-Status not = "00"
033600              move     "Y" to WS-Emp-Eof-Sw
033700     end-if.
033800*
033900 ba011-Exit.  exit.
034000*
034100 ba012-Process-Employee.
034200*
034300     if       Emp-Not-Active
034400              go to    ba012-Exit
034500     end-if.
034600     evaluate true
034700         when  Emp-Full-Time
034800               perform  bb030-Calc-Fulltime
034900         when  Emp-Part-Time
035000               perform  bb040-Calc-Parttime
035100         when  Emp-Contract
035200               perform  bb050-Calc-Contract
035300     end-evaluate.
035400     perform  ba013-Accumulate-Dept-Totals.
035500     move     Emp-Department  to SR-Department.
035600     move     Emp-No          to SR-Emp-No.
035700     string   Emp-First-Name delimited by space
035800              " "            delimited by size
035900              Emp-Last-Name  delimited by space
036000              into SR-Emp-Name.
036100     evaluate true
036200         when Emp-Full-Time move "Full-Time" to SR-Type-Desc
036300         when Emp-Part-Time move "Part-Time" to SR-Type-Desc
036400         when Emp-Contract  move "Contract"  to SR-Type-Desc
036500     end-evaluate.
036600     move     WS-Emp-Gross to SR-Gross.
036700     release  SR-Sort-Rec.
036800*
036900 ba012-Exit.
037000     perform  ba011-Read-Employee.
037100*
037200 ba013-Accumulate-Dept-Totals.
037300*
037400     move     zero to WS-Dept-Found-Idx.
037500     if       WS-Dept-Table-Cnt not = zero
037600              perform  ba014-Find-Dept-Slot
037700                       varying DT-Idx from 1 by 1
037800                       until    DT-Idx > WS-Dept-Table-Cnt
037900     end-if.
038000     if       WS-Dept-Found-Idx = zero
038100              add      1 to WS-Dept-Table-Cnt
038200              move     Emp-Department to
038300                       DT-Department (WS-Dept-Table-Cnt)
038400              move     1 to DT-Count (WS-Dept-Table-Cnt)
038500              move     WS-Emp-Gross to
038600                       DT-Total (WS-Dept-Table-Cnt)
038700     else
038800              add      1 to DT-Count (WS-Dept-Found-Idx)
038900              add      WS-Emp-Gross to
039000                       DT-Total (WS-Dept-Found-Idx)
039100     end-if.
039200*
039300 ba014-Find-Dept-Slot.
039400*
039500     if       DT-Department (DT-Idx) = Emp-Department
039600              move     DT-Idx to WS-Dept-Found-Idx
039700     end-if.
039800*
039900 bb030-Calc-Fulltime.
040000*
040100     compute  WS-Emp-Gross = Emp-Base-Salary + Emp-Monthly-Bonus
040200              + Emp-Benefits.
040300     if       Emp-Hours-Worked > PY-FT-Std-Monthly-Hours
040400              compute  WS-Hourly-Equiv rounded =
040500                       Emp-Base-Salary / PY-FT-Std-Monthly-Hours
040600              compute  WS-Emp-Gross = WS-Emp-Gross +
040700                       ((Emp-Hours-Worked -
040800                       PY-FT-Std-Monthly-Hours)
040900                       * WS-Hourly-Equiv * PY-OT-Rate-Factor)
041000     end-if.
041100*
041200 bb040-Calc-Parttime.
041300*
041400     compute  WS-Max-Reg-Hours rounded =
041500              PY-Base-Weekly-Hours * PY-Weeks-Per-Month.
041600     if       (Emp-Max-Hours-Wk * PY-Weeks-Per-Month)
041700              < WS-Max-Reg-Hours
041800              compute  WS-Max-Reg-Hours rounded =
041900                       Emp-Max-Hours-Wk * PY-Weeks-Per-Month
042000     end-if.
042100     if       Emp-Hours-Worked not > WS-Max-Reg-Hours
042200              compute  WS-Regular-Pay rounded =
042300                       Emp-Hours-Worked * Emp-Hourly-Rate
042400              move     zero to WS-Overtime-Pay
042500     else
042600              compute  WS-Regular-Pay rounded =
042700                       WS-Max-Reg-Hours * Emp-Hourly-Rate
042800              compute  WS-Overtime-Pay rounded =
042900                       (Emp-Hours-Worked - WS-Max-Reg-Hours) *
043000                       Emp-Hourly-Rate * PY-OT-Rate-Factor
043100     end-if.
043200     add      WS-Regular-Pay WS-Overtime-Pay giving WS-Emp-Gross.
043300*
043400*    Benefits eligibility / hour-limit check - informational
043500*    only, per payroll dept, not part of the gross calc.
043600     move     "N" to WS-Benefits-Elig-Sw.
043700     if       Emp-Max-Hours-Wk >= PY-Benefits-Elig-Min-Hrs
043800              move  "Y" to WS-Benefits-Elig-Sw
043900     end-if.
044000     move     "N" to WS-Hours-In-Limit-Sw.
044100     if       Emp-Hours-Worked <=
044200              (Emp-Max-Hours-Wk * PY-Avg-Weeks-Per-Month)
044300              move  "Y" to WS-Hours-In-Limit-Sw
044400     end-if.
044500*
044600 bb050-Calc-Contract.
044700*
044800     if       Emp-Project-Done
044900     or       Emp-Contract-Total-Days not > zero
045000              move     Emp-Contract-Amount to WS-Emp-Gross
045100     else
045200              compute  WS-Progress-Ratio rounded =
045300                       Emp-Contract-Days-Elapsed /
045400                       Emp-Contract-Total-Days
045500              if       WS-Progress-Ratio > 1
045600                       move  1 to WS-Progress-Ratio
045700              end-if
045800              compute  WS-Emp-Gross rounded =
045900                       Emp-Contract-Amount * WS-Progress-Ratio
046000     end-if.
046100*
046200*    Contract-expired flag / remaining-days - informational
046300*    only, not part of the gross calc.
046400     move     "N" to WS-Contract-Expired-Sw.
046500     if       Emp-Contract-Days-Elapsed > Emp-Contract-Total-Days
046600              move    "Y" to WS-Contract-Expired-Sw
046700              move    zero to WS-Contract-Remain-Days
046800     else
046900              subtract Emp-Contract-Days-Elapsed from
047000                      Emp-Contract-Total-Days
047100                      giving WS-Contract-Remain-Days
047200     end-if.
047300*
047400 ba020-Print-Department-Report  section.
047500*
047600     open     output Print-File.
047700     initiate Department-Report.
047800     perform  ba021-Return-And-Generate thru ba021-Exit
047900              until    WS-Sort-Eof.
048000     terminate Department-Report.
048100     close    Print-File.
048200*
048300 ba020-Exit.  exit section.
048400*
048500 ba021-Return-And-Generate.
048600*
048700     return   Sort-Work-File
048800              at end   move "Y" to WS-Sort-Eof-Sw
048900     end-return.
049000     if       WS-Sort-Eof
049100              go to    ba021-Exit
049200     end-if.
049300     move     SR-Gross to WS-Amount-Ed.
049400     string   SR-Emp-No      delimited by space
049500              " - "          delimited by size
049600              SR-Emp-Name    delimited by space
049700              " ("           delimited by size
049800              SR-Type-Desc   delimited by space
049900              ") - "         delimited by size
050000              WS-Amount-Ed   delimited by size
050100              into WS-Dept-Emp-Line.
050200     generate DD-Detail.
050300*
050400 ba021-Exit.  exit.
050500*
