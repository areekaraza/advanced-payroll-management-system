000100*****************************************************************
000200*                Monthly Payroll Report                         *
000300*                                                                *
000400*           Uses RW (Report Writer for prints)                  *
000500*                                                                *
000600*****************************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100      program-id.       pypayrg.
001200**
001300*    Author.           V B Coen.
001400**
001500*    Installation.     Home Office.
001600**
001700*    Date-Written.     22/10/1985.
001800**
001900*    Date-Compiled.
002000**
002100*    Security.         Copyright (C) 1985 - 2026, V B Coen.
002200*                      Distributed under the GNU General Public
002300*                      License.  See the file COPYING for details.
002400**
002500*    Remarks.          Monthly Payroll Report.
002600*                      This program uses RW (Report Writer).
002700*                      Reads Employee Master, skips inactive,
002800*                      computes gross/tax/net per employee class
002900*                      and posts the payroll register with a
003000*                      grand total.  Re-worked from the old
003100*                      pyrgstr Check Register.
003200**
003300*    Version.          See Prog-Name In Ws.
003400**
003500*    Called Modules.
003600*                      None.
003700**
003800*    Functions Used:
003900*                      None.
004000*    Files used :
004100*                      pyparm.  Control Record.
004200*                      pyemp.   Employee Master.
004300*                      Print.   Payroll Register report o/p.
004400*
004500*    Error messages used.
004600* System wide:
004700*                      SY001.
004800* Program specific:
004900*                      PY001 - PY004.
005000**
005100* Changes:
005200* 22/10/1985 vbc - 1.0.00 Created - re-worked from pyrgstr.
005300* 14/03/1986 vbc - 1.0.01 Ticket PY-101 - Contract class added.
005400* 02/09/1987 vbc - 1.0.02 Corrected Part-Time bracket ceilings,
005500*                         wrong way round on read from spec sheet.
005600* 19/11/1990 vbc - 1.0.03 Full-Time OT hourly-equiv now taken
005700*                         from base salary alone, not base+bonus.
005800* 07/05/1993 vbc - 1.0.04 Ticket PY-140 - grand total widened,
005900*                         was truncating counts of 3 digits+.
006000* 30/12/1998 vbc - 1.0.05 Y2K - Run-Date in control record
006100*                         widened to ccyymmdd, was yymmdd.
006200* 11/06/2001 vbc - 1.0.06 Ticket PY-166 - net salary now rounded
006300*                         before printing, was truncating pennies.
006400* 24/10/25   vbc - 1.0.07 Employee record layout replaced for
006500*                         new USA/Canada payroll batch (PY-100).
006600* 05/11/25   vbc - 1.0.08 Wired up FT/PT/Contract gross & tax.
006700* 20/11/25   vbc - 1.0.09 Grand total line shows active headcount.
006800* 02/12/25   vbc - 1.0.10 Ticket PY-172 - Part-Time benefits
006900*                         eligibility / hour-limit check and
007000*                         Contract expired / remaining-days now
007100*                         computed off the master and posted to
007200*                         Res-Status-Note (was declared, unused).
007300*                         Also widened Tax/Net/Gross grand totals
007400*                         to match COMP-3 capacity, was truncating
007500*                         above $99,999.99.
007600**
007700*****************************************************************
007800* Copyright Notice.
007900* ****************
008000*
008100* This notice supersedes all prior notices, updated 2024-04-16.
008200*
008300* These files and programs are part of the Applewood Computers
008400* Accounting System and is Copyright (c) V B Coen. 1976-2026.
008500*
008600* This program is now free software; you can redistribute it
008700* and/or modify it under the terms listed here and of the GNU
008800* General Public License as published by the Free Software
008900* Foundation; version 3 and later as revised for PERSONAL USAGE
009000* ONLY and that includes for use within a business but EXCLUDES
009100* repackaging or for Resale, Rental or Hire in ANY way.
009200*
009300* ACAS is distributed in the hope that it will be useful, but
009400* WITHOUT ANY WARRANTY; without even the implied warranty of
009500* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
009600* GNU General Public License for more details.
009700*
009800* You should have received a copy of the GNU General Public
009900* License along with ACAS; see the file COPYING.  If not, write
010000* to the Free Software Foundation, 59 Temple Place, Suite 330,
010100* Boston, MA 02111-1307 USA.
010200*
010300*****************************************************************
010400*
010500 environment             division.
010600*================================
010700*
010800 copy "envdiv.cob".
010900*
011000 input-output            section.
011100 file-control.
011200 copy "selpyparm.cob".
011300 copy "selpyemp.cob".
011400*
011500     select   Print-File assign to "PAYROLL-REGISTER"
011600              organization    is line sequential
011700              file status     is WS-Print-Status.
011800*
011900 data                    division.
012000*================================
012100*
012200 file section.
012300*
012400 copy "fdpyparm.cob".
012500 copy "fdpyemp.cob".
012600*
012700 fd  Print-File
012800     report is Payroll-Register-Report.
012900*
013000 working-storage section.
013100*-----------------------
013200 77  Prog-Name               pic x(17) value "pypayrg (1.0.10)".
013300*
013400 01  WS-Data.
013500     03  WS-Reply            pic x.
013600     03  PY-Ctl-Status       pic xx.
013700     03  PY-Emp-Status       pic xx.
013800     03  WS-Print-Status     pic xx.
013900     03  WS-Eval-Msg         pic x(25)    value spaces.
014000     03  WS-Page-Cnt         pic 999      comp     value zero.
014100     03  WS-Active-Count     pic 9(5)     comp     value zero.
014200     03  WS-Emp-Eof-Sw       pic x        value "N".
014300         88  WS-Emp-Eof                  value "Y".
014400*
014500 01  WS-Totals.
014600     03  WS-Total-Gross      pic s9(9)v99 comp-3   value zero.
014700     03  WS-Total-Tax        pic s9(9)v99 comp-3   value zero.
014800     03  WS-Total-Net        pic s9(9)v99 comp-3   value zero.
014900*
015000 01  WS-Work-Fields.
015100     03  WS-Hourly-Equiv     pic s9(5)v99 comp-3   value zero.
015200     03  WS-Max-Reg-Hours    pic s9(3)v99 comp-3   value zero.
015300     03  WS-Regular-Pay      pic s9(7)v99 comp-3   value zero.
015400     03  WS-Progress-Ratio   pic s9v9(4)  comp-3   value zero.
015500     03  WS-Contract-Remain-Days
015600                             pic s9(5)    comp-3   value zero.
015700     03  WS-Benefits-Elig-Sw pic x        value "N".
015800         88  WS-Benefits-Eligible          value "Y".
015900     03  WS-Hours-In-Limit-Sw
016000                             pic x        value "N".
016100         88  WS-Hours-In-Limit             value "Y".
016200     03  WS-Contract-Expired-Sw
016300                             pic x        value "N".
016400         88  WS-Contract-Expired           value "Y".
016500*
016600 01  WS-Test-Date6           pic 9(6).
016700 01  WS-Test-Date-Flds redefines WS-Test-Date6.
016800     03  WS-Test-YY          pic 99.
016900     03  WS-Test-Month       pic 99.
017000     03  WS-Test-Days        pic 99.
017100*
017200 01  WS-Date-Formats.
017300     03  WS-Conv-Date        pic x(10).
017400     03  WS-Date             pic x(10)   value "99/99/9999".
017500     03  WS-UK redefines WS-Date.
017600         05  WS-Days         pic 99.
017700         05  filler          pic x.
017800         05  WS-Month        pic 99.
017900         05  filler          pic x.
018000         05  WS-Year         pic 9(4).
018100     03  WS-USA redefines WS-Date.
018200         05  WS-USA-Month    pic 99.
018300         05  filler          pic x.
018400         05  WS-USA-Days     pic 99.
018500         05  filler          pic x.
018600         05  filler          pic 9(4).
018700     03  WS-Intl redefines WS-Date.
018800         05  WS-Intl-Year    pic 9(4).
018900         05  filler          pic x.
019000         05  WS-Intl-Month   pic 99.
019100         05  filler          pic x.
019200         05  WS-Intl-Days    pic 99.
019300*
019400 copy "wspyres.cob".
019500 copy "wspytaxt.cob".
019600 copy "wsmsgs.cob".
019700*
019800 01  COB-CRT-Status          pic 9(4)     value zero.
019900*
020000 report section.
020100*--------------
020200*
020300 RD  Payroll-Register-Report
020400     control      Final
020500     Page Limit   PY-Ctl-Page-Lines
020600     Heading      1
020700     First Detail 5
020800     Last  Detail 58.
020900*
021000 01  Reg-Report-Heading  type is page heading.
021100     03  line  1.
021200         05  col   1     pic x(60)   source PY-Ctl-Co-Name.
021300         05  col  90     pic x(10)   source WS-Conv-Date.
021400     03  line  2.
021500         05  col   1     pic x(17)   source Prog-Name.
021600         05  col  90     value "Monthly Payroll Report".
021700     03  line  4.
021800         05  col   1                 value "Employee ID".
021900         05  col  12                 value "Name".
022000         05  col  33                 value "Type".
022100         05  col  46                 value "Gross Salary".
022200         05  col  62                 value "Tax".
022300         05  col  78                 value "Net Salary".
022400         05  col  94                 value "Status".
022500*
022600 01  Reg-Detail  type is detail.
022700     03  line  + 1.
022800         05  col   1     pic x(10)          source Res-Emp-No.
022900         05  col  12     pic x(20)          source Res-Full-Name.
023000         05  col  33     pic x(12)          source Res-Type-Desc.
023100         05  col  46     pic $$$,$$$,$$9.99
023200                         source Res-Gross-Salary.
023300         05  col  62     pic $$$,$$$,$$9.99
023400                         source Res-Tax-Amount.
023500         05  col  78     pic $$$,$$$,$$9.99
023600                         source Res-Net-Salary.
023700         05  col  94     pic x(12)     source Res-Status-Note.
023800*
023900 01  type control footing final line plus 2.
024000     03  col   1         pic x(7)           value "TOTAL (".
024100     03  col   8         pic zzz9
024200                         source WS-Active-Count.
024300     03  col  13         pic x(11)          value " employees)".
024400     03  col  24         pic x              value ":".
024500     03  col  26         pic $$$,$$$,$$9.99
024600                         source WS-Total-Gross.
024700     03  col  42         pic $$$,$$$,$$9.99
024800                         source WS-Total-Tax.
024900     03  col  58         pic $$$,$$$,$$9.99
025000                         source WS-Total-Net.
025100*
025200 procedure division.
025300*
025400 aa000-Main                  section.
025500*
025600     perform  aa010-Open-Files.
025700     perform  ba010-Read-And-Post-Register.
025800     perform  aa020-Close-Files.
025900     goback.
026000*
026100 aa000-Exit.  exit section.
026200*
026300 aa010-Open-Files             section.
026400*
026500* Control record only supplies the report headings - not fatal if
026600* missing, we just run with spaces / today's date.
026700*
026800     open     input  PY-Control-File.
026900     if       PY-Ctl-Status = "00"
027000              move   1 to PY-Control-RRN
027100              read   PY-Control-File key PY-Control-RRN
027200     end-if.
027300     close    PY-Control-File.
027400*
027500     accept   WS-Test-Date6 from date.
027600     compute  WS-Year = 2000 + WS-Test-YY.
027700     move     WS-Test-Month to WS-Month.
027800     move     WS-Test-Days  to WS-Days.
027900     move     WS-Date       to WS-Conv-Date.
028000*
028100     open     input  PY-Employee-File.
028200     if       PY-Emp-Status not = "00"
028300              display  PY003
028400              display  PY-Emp-Status
028500              display  SY001
028600              move     1 to Error-Code
028700              goback   returning Error-Code
028800     end-if.
028900*
029000     open     output Print-File.
029100     move     zero   to WS-Page-Cnt WS-Active-Count.
029200     move     zero   to WS-Total-Gross WS-Total-Tax WS-Total-Net.
029300     initiate Payroll-Register-Report.
029400*
029500 aa010-Exit.  exit section.
029600*
029700 aa020-Close-Files            section.
029800*
029900     terminate Payroll-Register-Report.
030000     close    PY-Employee-File.
030100     close    Print-File.
030200*
030300 aa020-Exit.  exit section.
030400*
030500 ba010-Read-And-Post-Register  section.
030600*
030700     perform  ba011-Read-Employee.
030800     perform  ba012-Process-Employee thru ba012-Exit
030900              until    WS-Emp-Eof.
031000*
031100 ba010-Exit.  exit section.
031200*
031300 ba011-Read-Employee.
031400*
031500     read     PY-Employee-File next record
031600              at end   move "Y" to WS-Emp-Eof-Sw
031700     end-read.
031800     if       not WS-Emp-Eof
031900     and      PY-Emp-Status not = "00"
032000              move     "Y" to WS-Emp-Eof-Sw
032100     end-if.
032200*
032300 ba011-Exit.  exit.
032400*
032500 ba012-Process-Employee.
032600*
032700     if       Emp-Not-Active
032800              go to    ba012-Exit
032900     end-if.
033000     perform  ba020-Build-Result-Record.
033100     add      1 to WS-Active-Count.
033200     add      Res-Gross-Salary to WS-Total-Gross.
033300     add      Res-Tax-Amount   to WS-Total-Tax.
033400     add      Res-Net-Salary   to WS-Total-Net.
033500     generate Reg-Detail.
033600*
033700 ba012-Exit.
033800     perform  ba011-Read-Employee.
033900*
034000 ba020-Build-Result-Record     section.
034100*
034200     move     spaces to Res-Full-Name.
034300     move     Emp-No         to Res-Emp-No.
034400     move     Emp-Department to Res-Department.
034500     string   Emp-First-Name delimited by space
034600              " "            delimited by size
034700              Emp-Last-Name  delimited by space
034800                              into Res-Full-Name.
034900     move     zero   to Res-Overtime-Hrs Res-Overtime-Pay.
035000     move     "Active"        to Res-Status-Note.
035100*
035200     evaluate true
035300         when Emp-Full-Time
035400              move   "Full-Time" to Res-Type-Desc
035500              perform bb030-Calc-Fulltime
035600         when Emp-Part-Time
035700              move   "Part-Time" to Res-Type-Desc
035800              perform bb040-Calc-Parttime
035900              if     WS-Benefits-Eligible
036000                     move "Elig-Bene"  to Res-Status-Note
036100              else
036200                     move "No Bene"    to Res-Status-Note
036300              end-if
036400         when Emp-Contract
036500              move   "Contract"  to Res-Type-Desc
036600              perform bb050-Calc-Contract
036700              if     WS-Contract-Expired
036800                     move "Expired"    to Res-Status-Note
036900              end-if
037000     end-evaluate.
037100*
037200     compute  Res-Net-Salary rounded =
037300              Res-Gross-Salary - Res-Tax-Amount.
037400*
037500 ba020-Exit.  exit section.
037600*
037700 bb030-Calc-Fulltime            section.
037800*
037900     compute  Res-Gross-Salary rounded =
038000              Emp-Base-Salary + Emp-Monthly-Bonus + Emp-Benefits.
038100*
038200     if       Emp-Hours-Worked > PY-FT-Std-Monthly-Hours
038300              subtract PY-FT-Std-Monthly-Hours from
038400                       Emp-Hours-Worked giving Res-Overtime-Hrs
038500              compute  WS-Hourly-Equiv rounded =
038600                       Emp-Base-Salary / PY-FT-Std-Monthly-Hours
038700              compute  Res-Overtime-Pay rounded =
038800                       Res-Overtime-Hrs * WS-Hourly-Equiv *
038900                       PY-OT-Rate-Factor
039000              add      Res-Overtime-Pay to Res-Gross-Salary
039100     end-if.
039200*
039300     if       Res-Gross-Salary <= PY-Tax-FT-B1-Ceil
039400              compute Res-Tax-Amount rounded =
039500                      Res-Gross-Salary * PY-Tax-FT-B1-Rate
039600     else
039700     if       Res-Gross-Salary <= PY-Tax-FT-B2-Ceil
039800              compute Res-Tax-Amount rounded =
039900                      PY-Tax-FT-B1-Ceil * PY-Tax-FT-B1-Rate
040000                      + (Res-Gross-Salary - PY-Tax-FT-B1-Ceil)
040100                        * PY-Tax-FT-B2-Rate
040200     else
040300              compute Res-Tax-Amount rounded =
040400                      PY-Tax-FT-B1-Ceil * PY-Tax-FT-B1-Rate
040500                      + (PY-Tax-FT-B2-Ceil
040600                         - PY-Tax-FT-B1-Ceil)
040700                        * PY-Tax-FT-B2-Rate
040800                      + (Res-Gross-Salary - PY-Tax-FT-B2-Ceil)
040900                        * PY-Tax-FT-B3-Rate
041000     end-if
041100     end-if.
041200*
041300 bb030-Exit.  exit section.
041400*
041500 bb040-Calc-Parttime            section.
041600*
041700     compute  WS-Max-Reg-Hours rounded =
041800              PY-Base-Weekly-Hours * PY-Weeks-Per-Month.
041900     if       (Emp-Max-Hours-Wk * PY-Weeks-Per-Month)
042000              < WS-Max-Reg-Hours
042100              compute WS-Max-Reg-Hours rounded =
042200                      Emp-Max-Hours-Wk * PY-Weeks-Per-Month
042300     end-if.
042400*
042500     if       Emp-Hours-Worked <= WS-Max-Reg-Hours
042600              compute WS-Regular-Pay rounded =
042700                      Emp-Hours-Worked * Emp-Hourly-Rate
042800              move    zero to Res-Overtime-Pay
042900     else
043000              compute WS-Regular-Pay rounded =
043100                      WS-Max-Reg-Hours * Emp-Hourly-Rate
043200              subtract WS-Max-Reg-Hours from Emp-Hours-Worked
043300                      giving Res-Overtime-Hrs
043400              compute Res-Overtime-Pay rounded =
043500                      Res-Overtime-Hrs * Emp-Hourly-Rate *
043600                      PY-OT-Rate-Factor
043700     end-if.
043800*
043900     add      WS-Regular-Pay Res-Overtime-Pay
044000              giving   Res-Gross-Salary.
044100*
044200*    Benefits eligibility / hour-limit check - informational
044300*    only, per payroll dept, not part of the gross/tax calc.
044400     move     "N" to WS-Benefits-Elig-Sw.
044500     if       Emp-Max-Hours-Wk >= PY-Benefits-Elig-Min-Hrs
044600              move  "Y" to WS-Benefits-Elig-Sw
044700     end-if.
044800     move     "N" to WS-Hours-In-Limit-Sw.
044900     if       Emp-Hours-Worked <=
045000              (Emp-Max-Hours-Wk * PY-Avg-Weeks-Per-Month)
045100              move  "Y" to WS-Hours-In-Limit-Sw
045200     end-if.
045300*
045400     if       Res-Gross-Salary <= PY-Tax-PT-B1-Ceil
045500              compute Res-Tax-Amount rounded =
045600                      Res-Gross-Salary * PY-Tax-PT-B1-Rate
045700     else
045800     if       Res-Gross-Salary <= PY-Tax-PT-B2-Ceil
045900              compute Res-Tax-Amount rounded =
046000                      PY-Tax-PT-B1-Ceil * PY-Tax-PT-B1-Rate
046100                      + (Res-Gross-Salary - PY-Tax-PT-B1-Ceil)
046200                        * PY-Tax-PT-B2-Rate
046300     else
046400              compute Res-Tax-Amount rounded =
046500                      PY-Tax-PT-B1-Ceil * PY-Tax-PT-B1-Rate
046600                      + (PY-Tax-PT-B2-Ceil
046700                         - PY-Tax-PT-B1-Ceil)
046800                        * PY-Tax-PT-B2-Rate
046900                      + (Res-Gross-Salary - PY-Tax-PT-B2-Ceil)
047000                        * PY-Tax-PT-B3-Rate
047100     end-if
047200     end-if.
047300*
047400 bb040-Exit.  exit section.
047500*
047600 bb050-Calc-Contract            section.
047700*
047800     if       Emp-Project-Done
047900              move    Emp-Contract-Amount to Res-Gross-Salary
048000     else
048100     if       Emp-Contract-Total-Days <= 0
048200              move    Emp-Contract-Amount to Res-Gross-Salary
048300     else
048400              compute WS-Progress-Ratio rounded =
048500                      Emp-Contract-Days-Elapsed /
048600                      Emp-Contract-Total-Days
048700              if      WS-Progress-Ratio > 1
048800                      move  1 to WS-Progress-Ratio
048900              end-if
049000              compute Res-Gross-Salary rounded =
049100                      Emp-Contract-Amount * WS-Progress-Ratio
049200     end-if
049300     end-if.
049400*
049500*    Contract-expired flag / remaining-days - informational
049600*    only, worked off the same elapsed/total-days pair used
049700*    above, not part of the gross/tax calc.
049800     move     "N" to WS-Contract-Expired-Sw.
049900     if       Emp-Contract-Days-Elapsed > Emp-Contract-Total-Days
050000              move    "Y" to WS-Contract-Expired-Sw
050100              move    zero to WS-Contract-Remain-Days
050200     else
050300              subtract Emp-Contract-Days-Elapsed from
050400                      Emp-Contract-Total-Days
050500                      giving WS-Contract-Remain-Days
050600     end-if.
050700*
050800     compute  Res-Tax-Amount rounded =
050900              Res-Gross-Salary * PY-Tax-Contract-Flat-Rate.
051000*
051100 bb050-Exit.  exit section.
051200*
