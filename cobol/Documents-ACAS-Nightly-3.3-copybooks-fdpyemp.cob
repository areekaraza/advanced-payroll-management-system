000100*****************************************************
000200*  FD For The Employee Master File                   *
000300*****************************************************
000400*
000500* 22/10/25 vbc - Created.
000600*
000700    fd       PY-Employee-File
000800             record contains 186 characters.
000900    copy "wspyemp.cob".
001000*

