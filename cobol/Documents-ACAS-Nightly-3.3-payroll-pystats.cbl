000100****************************************************************
000200*                  Salary Statistics Report                    *
000300*                                                                *
000400*        Uses RW (Report Writer).  Single pass over the        *
000500*        master accumulates total, average, highest and        *
000600*        lowest gross salary, then a single summary block       *
000700*        is printed.                                            *
000800*                                                                *
000900****************************************************************
001000*
001100 identification          division.
001200*================================
001300*
001400     program-id.       pystats.
001500**
001600*    Author.           V B Coen.
001700**
001800*    Installation.     Home Office.
001900**
002000*    Date-Written.     26/10/1985.
002100**
002200*    Date-Compiled.
002300**
002400*    Security.         Copyright (C) 1985 - 2026, V B Coen.
002500*                      Distributed under the GNU General Public
002600*                      License.  See the file COPYING for details.
002700**
002800*    Remarks.          Salary Statistics Report.
002900*                      One pass over the active employees to get
003000*                      total, average, highest and lowest gross
003100*                      salary, and who the highest/lowest paid
003200*                      employee is.
003300**
003400*    Version.          See Prog-Name In Ws.
003500**
003600*    Called Modules.
003700*                      None.
003800**
003900*    Functions Used:
004000*                      None.
004100*    Files used :
004200*                      pyemp.   Employee Master.
004300*                      Print.   Salary Statistics Report o/p.
004400*
004500*    Error messages used.
004600* System wide:
004700*                      SY001.
004800* Program specific:
004900*                      PY003, PY008.
005000**
005100* Changes:
005200* 26/10/1985 vbc - 1.0.00 Created.
005300* 30/12/1998 vbc - 1.0.01 Y2K - unused date fields dropped.
005400* 28/10/25   vbc - 1.0.02 Rebuilt for new USA/Canada payroll batch
005500*                         (PY-100), gross salary calc lifted in
005600*                         from pypayrg.
005700* 12/11/25   vbc - 1.0.03 PY008 "no active employees" message
005800*                         wired in - was aborting on Comp-3 zero
005900*                         divide on an empty run.
006000* 20/11/25   vbc - 1.0.04 Highest/lowest paid id+name now taken
006100*                         from the same table entry as the total,
006200*                         was reading a stale working field.
006300* 02/12/25   vbc - 1.0.05 WS-Hourly-Equiv now rounded to match
006400*                         pypayrg, per QA note on penny drift
006500*                         between reports for the same employee.
006600* 02/12/25   vbc - 1.0.06 Ticket PY-172 - Part-Time benefits
006700*                         eligibility / hour-limit check and
006800*                         Contract expired / remaining-days now
006900*                         computed off the master, were declared
007000*                         but never referenced.  Salary edit
007100*                         picture widened to match COMP-3
007200*                         capacity, was truncating above
007300*                         $99,999.99.
007400**
007500****************************************************************
007600* Copyright Notice.
007700* ****************
007800*
007900* This notice supersedes all prior notices, updated 2024-04-16.
008000*
008100* These files and programs are part of the Applewood Computers
008200* Accounting System and is Copyright (c) V B Coen. 1976-2026.
008300*
008400* This program is now free software; you can redistribute it
008500* and/or modify it under the terms listed here and of the GNU
008600* General Public License as published by the Free Software
008700* Foundation; version 3 and later as revised for PERSONAL USAGE
008800* ONLY and that includes for use within a business but EXCLUDES
008900* repackaging or for Resale, Rental or Hire in ANY way.
009000*
009100* ACAS is distributed in the hope that it will be useful, but
009200* WITHOUT ANY WARRANTY; without even the implied warranty of
009300* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
009400* GNU General Public License for more details.
009500*
009600* You should have received a copy of the GNU General Public
009700* License along with ACAS; see the file COPYING.  If not, write
009800* to the Free Software Foundation, 59 Temple Place, Suite 330,
009900* Boston, MA 02111-1307 USA.
010000*
010100****************************************************************
010200*
010300 environment             division.
010400*================================
010500*
010600 copy "envdiv.cob".
010700*
010800 input-output            section.
010900 file-control.
011000 copy "selpyemp.cob".
011100*
011200     select   Print-File assign to "SALARY-STATISTICS-REPORT"
011300              organization    is line sequential
011400              file status     is WS-Print-Status.
011500*
011600 data                    division.
011700*================================
011800*
011900 file section.
012000*
012100 copy "fdpyemp.cob".
012200*
012300 fd  Print-File
012400     report is Salary-Statistics-Report.
012500*
012600 working-storage section.
012700*-----------------------
012800 77  Prog-Name               pic x(17) value "pystats (1.0.06)".
012900*
013000 01  WS-Data.
013100     03  WS-Reply            pic x.
013200     03  PY-Emp-Status       pic xx.
013300     03  WS-Print-Status     pic xx.
013400     03  WS-Emp-Eof-Sw       pic x        value "N".
013500         88  WS-Emp-Eof                  value "Y".
013600     03  WS-Active-Total     pic 9(5)     comp     value zero.
013700*
013800 01  WS-Test-Date6           pic 9(6).
013900 01  WS-Test-Date-Flds redefines WS-Test-Date6.
014000     03  WS-Test-YY          pic 99.
014100     03  WS-Test-Month       pic 99.
014200     03  WS-Test-Days        pic 99.
014300*
014400 01  WS-Date-Formats.
014500     03  WS-Conv-Date        pic x(10).
014600     03  WS-Date             pic x(10)   value "99/99/9999".
014700     03  WS-UK redefines WS-Date.
014800         05  WS-Days         pic 99.
014900         05  filler          pic x.
015000         05  WS-Month        pic 99.
015100         05  filler          pic x.
015200         05  WS-Year         pic 9(4).
015300     03  WS-USA redefines WS-Date.
015400         05  WS-USA-Month    pic 99.
015500         05  filler          pic x.
015600         05  WS-USA-Days     pic 99.
015700         05  filler          pic x.
015800         05  filler          pic 9(4).
015900     03  WS-Intl redefines WS-Date.
016000         05  WS-Intl-Year    pic 9(4).
016100         05  filler          pic x.
016200         05  WS-Intl-Month   pic 99.
016300         05  filler          pic x.
016400         05  WS-Intl-Days    pic 99.
016500*
016600 copy "wspytaxt.cob".
016700 copy "wsmsgs.cob".
016800*
016900 01  WS-Work-Fields.
017000     03  WS-Emp-Gross            pic s9(9)v99  comp-3.
017100     03  WS-Hourly-Equiv         pic s9(7)v99  comp-3.
017200     03  WS-Max-Reg-Hours        pic s9(3)v99  comp-3.
017300     03  WS-Regular-Pay          pic s9(7)v99  comp-3.
017400     03  WS-Overtime-Pay         pic s9(7)v99  comp-3.
017500     03  WS-Progress-Ratio       pic s9v9(4)   comp-3.
017600     03  WS-Contract-Remain-Days
017700                             pic s9(5)     comp-3.
017800     03  WS-Benefits-Elig-Sw     pic x         value "N".
017900         88  WS-Benefits-Eligible          value "Y".
018000     03  WS-Hours-In-Limit-Sw    pic x         value "N".
018100         88  WS-Hours-In-Limit             value "Y".
018200     03  WS-Contract-Expired-Sw  pic x         value "N".
018300         88  WS-Contract-Expired           value "Y".
018400     03  WS-Total-Salary         pic s9(9)v99  comp-3  value zero.
018500     03  WS-Average-Salary       pic s9(9)v99  comp-3  value zero.
018600     03  WS-Highest-Salary       pic s9(9)v99  comp-3  value zero.
018700     03  WS-Lowest-Salary        pic s9(9)v99  comp-3.
018800     03  WS-Lowest-Salary-Set    pic x         value "N".
018900         88  WS-Lowest-Set                    value "Y".
019000     03  WS-Highest-Emp-No       pic x(10).
019100     03  WS-Highest-Emp-Name     pic x(41).
019200     03  WS-Lowest-Emp-No        pic x(10).
019300     03  WS-Lowest-Emp-Name      pic x(41).
019400*
019500 01  WS-Edit-Fields.
019600     03  WS-Count-Ed             pic zzz9.
019700     03  WS-Amount-Ed            pic $$$,$$$,$$9.99.
019800*
019900 01  WS-Report-Lines.
020000     03  WS-Total-Emp-Line       pic x(40).
020100     03  WS-Total-Sal-Line       pic x(40).
020200     03  WS-Avg-Sal-Line         pic x(40).
020300     03  WS-High-Sal-Line        pic x(40).
020400     03  WS-Low-Sal-Line         pic x(40).
020500     03  WS-High-Paid-Line       pic x(70).
020600     03  WS-Low-Paid-Line        pic x(70).
020700*
020800 01  COB-CRT-Status          pic 9(4)     value zero.
020900*
021000 report section.
021100*--------------
021200*
021300 RD  Salary-Statistics-Report
021400     Page Limit   60
021500     Heading      1
021600     First Detail 5
021700     Last  Detail 58.
021800*
021900 01  SS-Report-Heading  type is page heading.
022000     03  line  1.
022100         05  col   1     pic x(17)   source Prog-Name.
022200         05  col  60     value "Salary Statistics Report".
022300         05  col  90     pic x(10)   source WS-Conv-Date.
022400*
022500 01  SS-Detail  type is detail.
022600     03 line +2. 05 col 1 pic x(40) source WS-Total-Emp-Line.
022700     03 line +1. 05 col 1 pic x(40) source WS-Total-Sal-Line.
022800     03 line +1. 05 col 1 pic x(40) source WS-Avg-Sal-Line.
022900     03 line +1. 05 col 1 pic x(40) source WS-High-Sal-Line.
023000     03 line +1. 05 col 1 pic x(40) source WS-Low-Sal-Line.
023100     03 line +2. 05 col 1 pic x(70) source WS-High-Paid-Line.
023200     03 line +1. 05 col 1 pic x(70) source WS-Low-Paid-Line.
023300*
023400 01  SS-No-Active-Detail  type is detail.
023500     03 line +2. 05 col 1 pic x(35) source PY008.
023600*
023700 procedure division.
023800 aa000-Main                  section.
023900     perform  aa010-Open-Files.
024000     perform  ba010-Accumulate-Employees.
024100     perform  ba020-Print-Statistics.
024200     perform  aa020-Close-Files.
024300     goback.
024400 aa000-Exit.  exit section.
024500 aa010-Open-Files             section.
024600     accept   WS-Test-Date6 from date.
024700     compute  WS-Year = 2000 + WS-Test-YY.
024800     move     WS-Test-Month to WS-Month.
024900     move     WS-Test-Days  to WS-Days.
025000     move     WS-Date       to WS-Conv-Date.
025100     open     input  PY-Employee-File.
025200     if       PY-Emp-Status not = "00"
025300              display  PY003
025400              display  PY-Emp-Status
025500              display  SY001
025600              move     1 to Error-Code
025700              goback   returning Error-Code
025800     end-if.
025900     open     output Print-File.
026000 aa010-Exit.  exit section.
026100 aa020-Close-Files            section.
026200     close    PY-Employee-File.
026300     close    Print-File.
026400 aa020-Exit.  exit section.
026500 ba010-Accumulate-Employees   section.
026600     perform  ba011-Read-Employee.
026700     perform  ba012-Process-Employee thru ba012-Exit
026800              until    WS-Emp-Eof.
026900 ba010-Exit.  exit section.
027000 ba011-Read-Employee.
027100     read     PY-Employee-File next record
027200              at end   move "Y" to WS-Emp-Eof-Sw
027300     end-read.
027400     if       not WS-Emp-Eof
027500     and      PY-Emp-Status not = "00"
027600              move     "Y" to WS-Emp-Eof-Sw
027700     end-if.
027800 ba011-Exit.  exit.
027900 ba012-Process-Employee.
028000     if       Emp-Not-Active
028100              go to    ba012-Exit
028200     end-if.
028300     evaluate true
028400         when  Emp-Full-Time
028500               perform  bb030-Calc-Fulltime
028600         when  Emp-Part-Time
028700               perform  bb040-Calc-Parttime
028800         when  Emp-Contract
028900               perform  bb050-Calc-Contract
029000     end-evaluate.
029100     add      1 to WS-Active-Total.
029200     add      WS-Emp-Gross to WS-Total-Salary.
029300     if       WS-Emp-Gross > WS-Highest-Salary
029400              move     WS-Emp-Gross to WS-Highest-Salary
029500              move     Emp-No to WS-Highest-Emp-No
029600              string   Emp-First-Name delimited by space
029700                       " "            delimited by size
029800                       Emp-Last-Name  delimited by space
029900                       into WS-Highest-Emp-Name
030000     end-if.
030100     if       not WS-Lowest-Set
030200     or       WS-Emp-Gross < WS-Lowest-Salary
030300              move     WS-Emp-Gross to WS-Lowest-Salary
030400              move     "Y" to WS-Lowest-Salary-Set
030500              move     Emp-No to WS-Lowest-Emp-No
030600              string   Emp-First-Name delimited by space
030700                       " "            delimited by size
030800                       Emp-Last-Name  delimited by space
030900                       into WS-Lowest-Emp-Name
031000     end-if.
031100 ba012-Exit.
031200     perform  ba011-Read-Employee.
031300 bb030-Calc-Fulltime.
031400     compute  WS-Emp-Gross = Emp-Base-Salary + Emp-Monthly-Bonus
031500              + Emp-Benefits.
031600     if       Emp-Hours-Worked > PY-FT-Std-Monthly-Hours
031700              compute  WS-Hourly-Equiv rounded =
031800                       Emp-Base-Salary / PY-FT-Std-Monthly-Hours
031900              compute  WS-Emp-Gross = WS-Emp-Gross +
032000                       ((Emp-Hours-Worked -
032100                       PY-FT-Std-Monthly-Hours)
032200                       * WS-Hourly-Equiv * PY-OT-Rate-Factor)
032300     end-if.
032400 bb040-Calc-Parttime.
032500     compute  WS-Max-Reg-Hours rounded =
032600              PY-Base-Weekly-Hours * PY-Weeks-Per-Month.
032700     if       (Emp-Max-Hours-Wk * PY-Weeks-Per-Month)
032800              < WS-Max-Reg-Hours
032900              compute  WS-Max-Reg-Hours rounded =
033000                       Emp-Max-Hours-Wk * PY-Weeks-Per-Month
033100     end-if.
033200     if       Emp-Hours-Worked not > WS-Max-Reg-Hours
033300              compute  WS-Regular-Pay rounded =
033400                       Emp-Hours-Worked * Emp-Hourly-Rate
033500              move     zero to WS-Overtime-Pay
033600     else
033700              compute  WS-Regular-Pay rounded =
033800                       WS-Max-Reg-Hours * Emp-Hourly-Rate
033900              compute  WS-Overtime-Pay rounded =
034000                       (Emp-Hours-Worked - WS-Max-Reg-Hours) *
034100                       Emp-Hourly-Rate * PY-OT-Rate-Factor
034200     end-if.
034300     add      WS-Regular-Pay WS-Overtime-Pay giving WS-Emp-Gross.
034400*    Benefits eligibility / hour-limit check - informational
034500*    only, per payroll dept, not part of the gross calc.
034600     move     "N" to WS-Benefits-Elig-Sw.
034700     if       Emp-Max-Hours-Wk >= PY-Benefits-Elig-Min-Hrs
034800              move  "Y" to WS-Benefits-Elig-Sw
034900     end-if.
035000     move     "N" to WS-Hours-In-Limit-Sw.
035100     if       Emp-Hours-Worked <=
035200              (Emp-Max-Hours-Wk * PY-Avg-Weeks-Per-Month)
035300              move  "Y" to WS-Hours-In-Limit-Sw
035400     end-if.
035500 bb050-Calc-Contract.
035600     if       Emp-Project-Done
035700     or       Emp-Contract-Total-Days not > zero
035800              move     Emp-Contract-Amount to WS-Emp-Gross
035900     else
036000              compute  WS-Progress-Ratio rounded =
036100                       Emp-Contract-Days-Elapsed /
036200                       Emp-Contract-Total-Days
036300              if       WS-Progress-Ratio > 1
036400                       move  1 to WS-Progress-Ratio
036500              end-if
036600              compute  WS-Emp-Gross rounded =
036700                       Emp-Contract-Amount * WS-Progress-Ratio
036800     end-if.
036900*    Contract-expired flag / remaining-days - informational
037000*    only, not part of the gross calc.
037100     move     "N" to WS-Contract-Expired-Sw.
037200     if       Emp-Contract-Days-Elapsed > Emp-Contract-Total-Days
037300              move    "Y" to WS-Contract-Expired-Sw
037400              move    zero to WS-Contract-Remain-Days
037500     else
037600              subtract Emp-Contract-Days-Elapsed from
037700                      Emp-Contract-Total-Days
037800                      giving WS-Contract-Remain-Days
037900     end-if.
038000 ba020-Print-Statistics  section.
038100     initiate Salary-Statistics-Report.
038200     if       WS-Active-Total = zero
038300              generate SS-No-Active-Detail
038400     else
038500              compute  WS-Average-Salary rounded =
038600                       WS-Total-Salary / WS-Active-Total
038700              move     WS-Active-Total to WS-Count-Ed
038800              string   "Total Employees: "
038900                                          delimited by size
039000                       WS-Count-Ed       delimited by size
039100                       into WS-Total-Emp-Line
039200              move     WS-Total-Salary to WS-Amount-Ed
039300              string   "Total Salary Cost: "
039400                                          delimited by size
039500                       WS-Amount-Ed      delimited by size
039600                       into WS-Total-Sal-Line
039700              move     WS-Average-Salary to WS-Amount-Ed
039800              string   "Average Salary: "
039900                                          delimited by size
040000                       WS-Amount-Ed      delimited by size
040100                       into WS-Avg-Sal-Line
040200              move     WS-Highest-Salary to WS-Amount-Ed
040300              string   "Highest Salary: "
040400                                          delimited by size
040500                       WS-Amount-Ed      delimited by size
040600                       into WS-High-Sal-Line
040700              move     WS-Lowest-Salary to WS-Amount-Ed
040800              string   "Lowest Salary: "
040900                                          delimited by size
041000                       WS-Amount-Ed      delimited by size
041100                       into WS-Low-Sal-Line
041200              move     WS-Highest-Salary to WS-Amount-Ed
041300              string   "Highest Paid: "  delimited by size
041400                       WS-Highest-Emp-Name
041500                                         delimited by space
041600                       " ("              delimited by size
041700                       WS-Highest-Emp-No delimited by space
041800                       ") - "            delimited by size
041900                       WS-Amount-Ed      delimited by size
042000                       into WS-High-Paid-Line
042100              move     WS-Lowest-Salary to WS-Amount-Ed
042200              string   "Lowest Paid: "   delimited by size
042300                       WS-Lowest-Emp-Name
042400                                         delimited by space
042500                       " ("              delimited by size
042600                       WS-Lowest-Emp-No  delimited by space
042700                       ") - "            delimited by size
042800                       WS-Amount-Ed      delimited by size
042900                       into WS-Low-Paid-Line
043000              generate SS-Detail
043100     end-if.
043200     terminate Salary-Statistics-Report.
043300 ba020-Exit.  exit section.
