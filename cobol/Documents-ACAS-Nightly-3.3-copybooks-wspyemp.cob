000100*****************************************************
000200*                                                    *
000300*  Record Definition For Employee                    *
000400*           Master File                               *
000500*     Sequential pass only - no indexed access is     *
000600*      needed for the monthly payroll batch.          *
000700*****************************************************
000800*  File size 186 bytes.
000900*
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING
001100*
001200* 22/10/25 vbc - Created for USA/Canada payroll batch.
001300* 30/10/25 vbc - Added Emp-Type & Emp-Active per new run spec.
001400* 09/11/25 vbc - Contract fields added (ticket PY-118).
001500* 21/11/25 vbc - Emp-Max-Hours-Wk widened to match Hrs-Worked pic.
001600* 03/12/25 vbc - 88 levels added for Rate-Class edits.
001700*
001800 01  PY-Employee-Record.
001900     03  Emp-No                     pic x(10).
002000     03  Emp-First-Name             pic x(20).
002100     03  Emp-Last-Name              pic x(20).
002200*     Email is informational only, passthrough - not used in calc.
002300     03  Emp-Email                  pic x(30).
002400*     Department is the report grouping key.
002500     03  Emp-Department             pic x(20).
002600     03  Emp-Type                   pic x.
002700         88  Emp-Full-Time              value "F".
002800         88  Emp-Part-Time              value "P".
002900         88  Emp-Contract               value "C".
003000     03  Emp-Active                 pic x.
003100         88  Emp-Is-Active              value "Y".
003200         88  Emp-Not-Active             value "N".
003300*     FT: monthly base salary.  PT: estimate only, not used in calc.
003400*     Contract: contract amount, duplicated into Emp-Contract-Amount.
003500     03  Emp-Base-Salary            pic s9(7)v9(2)  comp-3.
003600*     Hours worked this period - FT/PT only.
003700     03  Emp-Hours-Worked           pic s9(3)v9(2)  comp-3.
003800*     Hourly pay rate - PT only.
003900     03  Emp-Hourly-Rate            pic s9(5)v9(2)  comp-3.
004000*     Discretionary monthly bonus - FT only.
004100     03  Emp-Monthly-Bonus          pic s9(7)v9(2)  comp-3.
004200*     Monthly benefits amount - FT only.
004300     03  Emp-Benefits               pic s9(7)v9(2)  comp-3.
004400*     Max hrs allowed per week - PT only.
004500     03  Emp-Max-Hours-Wk           pic s9(3)v9(2)  comp-3.
004600*     Total fixed contract amount - Contract only.
004700     03  Emp-Contract-Amount        pic s9(9)v9(2)  comp-3.
004800*     Total contract length in days, end minus start - Contract only.
004900     03  Emp-Contract-Total-Days    pic s9(5)       comp-3.
005000*     Days elapsed since contract start as of run date - Contract only.
005100     03  Emp-Contract-Days-Elapsed  pic s9(5)       comp-3.
005200*     "Y" pays out full contract amount - Contract only.
005300     03  Emp-Project-Complete       pic x.
005400         88  Emp-Project-Done           value "Y".
005500         88  Emp-Project-Open           value "N".
005600     03  filler                     pic x(9).
005700*

