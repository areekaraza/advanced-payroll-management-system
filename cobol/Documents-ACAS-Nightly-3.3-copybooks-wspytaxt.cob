000100*****************************************************
000200*                                                    *
000300*  Working Storage For The Payroll Tax Bracket       *
000400*         And Overtime Rate Constants                *
000500*                                                    *
000600*  Cut down from the old py-deduction FWT bracket    *
000700*  table (Ded-FWT-Mar/Ded-FWT-Sin) to just the three *
000800*  gross-salary brackets each employee class needs.  *
000900*  Def values shown are the only values presently    *
001000*  used - not read from a file for this batch.       *
001100*****************************************************
001200*
001300* 25/10/25 vbc - Created, cut down from py-deduction bracket table.
001400* 06/11/25 vbc - Split FT / PT brackets after query from payroll dept.
001500* 19/11/25 vbc - Contract flat rate and OT factor added.
001600*
001700 01  PY-Tax-Bracket-Table.
001800*
001900*     Full-Time - progressive, 3 brackets on gross salary.
002000     03  PY-Tax-FT-B1-Ceil   pic 9(7)v99  comp-3  value 50000.
002100     03  PY-Tax-FT-B1-Rate   pic v999     comp-3  value .050.
002200     03  PY-Tax-FT-B2-Ceil   pic 9(7)v99  comp-3  value 100000.
002300     03  PY-Tax-FT-B2-Rate   pic v999     comp-3  value .100.
002400     03  PY-Tax-FT-B3-Rate   pic v999     comp-3  value .150.
002500*
002600*     Part-Time - progressive, 3 brackets, lower rates than FT.
002700     03  PY-Tax-PT-B1-Ceil   pic 9(7)v99  comp-3  value 30000.
002800     03  PY-Tax-PT-B1-Rate   pic v999     comp-3  value .030.
002900     03  PY-Tax-PT-B2-Ceil   pic 9(7)v99  comp-3  value 60000.
003000     03  PY-Tax-PT-B2-Rate   pic v999     comp-3  value .080.
003100     03  PY-Tax-PT-B3-Rate   pic v999     comp-3  value .120.
003200*
003300*     Contract - flat rate on gross, no brackets.
003400     03  PY-Tax-Contract-Flat-Rate  pic v999     comp-3  value .200.
003500*
003600*     Shared overtime / hour-basis constants.
003700     03  PY-OT-Rate-Factor          pic 9v99     comp-3  value 1.50.
003800     03  PY-Base-Weekly-Hours       pic 99       comp-3  value 40.
003900     03  PY-FT-Std-Monthly-Hours    pic 999      comp-3  value 160.
004000     03  PY-Weeks-Per-Month         pic 9v99     comp-3  value 4.00.
004100     03  PY-Avg-Weeks-Per-Month     pic 9v99     comp-3  value 4.33.
004200     03  PY-Benefits-Elig-Min-Hrs   pic 99       comp-3  value 20.
004300*

