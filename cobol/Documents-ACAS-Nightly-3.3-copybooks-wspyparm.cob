000100*****************************************************
000200*                                                    *
000300*  Record Definition For Py Control File             *
000400*     Uses RRN = 1                                    *
000500*                                                    *
000600*  Trimmed right down from the old py-param1 layout  *
000700*  to just what the six batch report programs need   *
000800*  for their page headings - GL/dist/JC blocks etc   *
000900*  belong to the interactive side, not this batch.   *
001000*****************************************************
001100*  File size 232 bytes.
001200*
001300* 23/10/25 vbc - Created, cut down from py-param1.
001400* 14/11/25 vbc - Currency sign & date format moved up front.
001500* 02/12/25 vbc - Page-Width added ready for landscape option.
001600*
001700 01  PY-Control-Record.
001800     03  PY-Control-RRN             pic 9           comp.
001900     03  PY-Ctl-Company-Data.
002000         05  PY-Ctl-Co-Name         pic x(60).
002100         05  PY-Ctl-Co-Address-1    pic x(32).
002200         05  PY-Ctl-Co-Address-2    pic x(32).
002300         05  PY-Ctl-Co-Post-Code.
002400             07  PY-Ctl-Co-Zip      pic x(10).
002500             07  PY-Ctl-Co-State    pic xx.
002600         05  PY-Ctl-Co-Phone        pic x(12).
002700         05  PY-Ctl-Co-Email        pic x(30).
002800     03  PY-Ctl-Currency-Sign       pic x           value "$".
002900*     Date-Format: 2=mm/dd/ccyy, 1=dd/mm/ccyy.
002950     03  PY-Ctl-Date-Format         pic 9           value 2.
002975*     Run-Date (ccyymmdd) is printed on every report heading.
003000     03  PY-Ctl-Run-Date            pic 9(8)        comp.
003100     03  PY-Ctl-Page-Lines          pic 99          comp value 60.
003200     03  PY-Ctl-Page-Width          pic 999         comp value 132.
003300     03  filler                     pic x(38).
003400*

