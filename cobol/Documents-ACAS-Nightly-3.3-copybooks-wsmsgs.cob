000100*****************************************************
000200*  Shared Error / Status Messages For Payroll        *
000300*         Batch Report Programs                      *
000400*****************************************************
000500*
000600* 24/10/25 vbc - Created.
000700* 12/11/25 vbc - PY007/PY008 added for stats/tax "nothing to report".
000800*
000900 01  Error-Messages.
001000*     System wide.
001100     03  SY001  pic x(46) value "SY001 Aborting run - Note error and hit Return".
001200*     Module general.
001300     03  PY001  pic x(38) value "PY001 Payroll Control file not found -".
001400     03  PY002  pic x(32) value "PY002 Read Control record error =".
001500     03  PY003  pic x(31) value "PY003 Employee file not found -".
001600     03  PY004  pic x(36) value "PY004 Employee file has no records -".
001700     03  PY007  pic x(43) value "No employees with overtime hours found.".
001800     03  PY008  pic x(35) value "No active employees on file.".
001900*
002000 01  Error-Code             pic 999.
002100*

