000100*****************************************************************
000200*                    Overtime Report                            *
000300*                                                                *
000400*           Uses RW (Report Writer for prints)                  *
000500*                                                                *
000600*****************************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100      program-id.       pyovtrp.
001200**
001300*    Author.           V B Coen.
001400**
001500*    Installation.     Home Office.
001600**
001700*    Date-Written.     23/10/1985.
001800**
001900*    Date-Compiled.
002000**
002100*    Security.         Copyright (C) 1985 - 2026, V B Coen.
002200*                      Distributed under the GNU General Public
002300*                      License.  See the file COPYING for details.
002400**
002500*    Remarks.          Overtime Report.
002600*                      This program uses RW (Report Writer).
002700*                      Lists every active employee whose hours
002800*                      worked this period exceed 40, with the
002900*                      overtime hours and overtime pay for each.
003000*                      Re-worked from the old vacprint Vacation
003100*                      Report.
003200**
003300*    Version.          See Prog-Name In Ws.
003400**
003500*    Called Modules.
003600*                      None.
003700**
003800*    Functions Used:
003900*                      None.
004000*    Files used :
004100*                      pyemp.   Employee Master.
004200*                      Print.   Overtime Report o/p.
004300*
004400*    Error messages used.
004500* System wide:
004600*                      SY001.
004700* Program specific:
004800*                      PY003, PY007.
004900**
005000* Changes:
005100* 23/10/1985 vbc - 1.0.00 Created - re-worked from vacprint.
005200* 08/04/1986 vbc - 1.0.01 Ticket PY-102 - "none found" message
005300*                         added, was printing a blank report.
005400* 17/01/1994 vbc - 1.0.02 OT-Table widened to 500 entries after
005500*                         overflow on the Q4 headcount run.
005600* 30/12/1998 vbc - 1.0.03 Y2K - date fields carried over unused,
005700*                         removed as part of the Y2K sweep.
005800* 26/10/25   vbc - 1.0.04 Employee record layout replaced for
005900*                         new USA/Canada payroll batch (PY-100).
006000* 11/11/25   vbc - 1.0.05 Base overtime formula wired up, message
006100*                         line added for the zero-overtime case.
006200**
006300*****************************************************************
006400* Copyright Notice.
006500* ****************
006600*
006700* This notice supersedes all prior notices, updated 2024-04-16.
006800*
006900* These files and programs are part of the Applewood Computers
007000* Accounting System and is Copyright (c) V B Coen. 1976-2026.
007100*
007200* This program is now free software; you can redistribute it
007300* and/or modify it under the terms listed here and of the GNU
007400* General Public License as published by the Free Software
007500* Foundation; version 3 and later as revised for PERSONAL USAGE
007600* ONLY and that includes for use within a business but EXCLUDES
007700* repackaging or for Resale, Rental or Hire in ANY way.
007800*
007900* ACAS is distributed in the hope that it will be useful, but
008000* WITHOUT ANY WARRANTY; without even the implied warranty of
008100* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
008200* GNU General Public License for more details.
008300*
008400* You should have received a copy of the GNU General Public
008500* License along with ACAS; see the file COPYING.  If not, write
008600* to the Free Software Foundation, 59 Temple Place, Suite 330,
008700* Boston, MA 02111-1307 USA.
008800*
008900*****************************************************************
009000*
009100 environment             division.
009200*================================
009300*
009400 copy "envdiv.cob".
009500*
009600 input-output            section.
009700 file-control.
009800 copy "selpyemp.cob".
009900*
010000     select   Print-File assign to "OVERTIME-REPORT"
010100              organization    is line sequential
010200              file status     is WS-Print-Status.
010300*
010400 data                    division.
010500*================================
010600*
010700 file section.
010800*
010900 copy "fdpyemp.cob".
011000*
011100 fd  Print-File
011200     report is Overtime-Report.
011300*
011400 working-storage section.
011500*-----------------------
011600 77  Prog-Name               pic x(17) value "pyovtrp (1.0.05)".
011700*
011800 01  WS-Data.
011900     03  WS-Reply            pic x.
012000     03  PY-Emp-Status       pic xx.
012100     03  WS-Print-Status     pic xx.
012200     03  WS-OT-Idx           pic 9(3)     comp     value zero.
012300     03  WS-OT-Count         pic 9(3)     comp     value zero.
012400     03  WS-Emp-Eof-Sw       pic x        value "N".
012500         88  WS-Emp-Eof                  value "Y".
012600*
012700 01  WS-Test-Date6           pic 9(6).
012800 01  WS-Test-Date-Flds redefines WS-Test-Date6.
012900     03  WS-Test-YY          pic 99.
013000     03  WS-Test-Month       pic 99.
013100     03  WS-Test-Days        pic 99.
013200*
013300 01  WS-Date-Formats.
013400     03  WS-Conv-Date        pic x(10).
013500     03  WS-Date             pic x(10)   value "99/99/9999".
013600     03  WS-UK redefines WS-Date.
013700         05  WS-Days         pic 99.
013800         05  filler          pic x.
013900         05  WS-Month        pic 99.
014000         05  filler          pic x.
014100         05  WS-Year         pic 9(4).
014200     03  WS-USA redefines WS-Date.
014300         05  WS-USA-Month    pic 99.
014400         05  filler          pic x.
014500         05  WS-USA-Days     pic 99.
014600         05  filler          pic x.
014700         05  filler          pic 9(4).
014800     03  WS-Intl redefines WS-Date.
014900         05  WS-Intl-Year    pic 9(4).
015000         05  filler          pic x.
015100         05  WS-Intl-Month   pic 99.
015200         05  filler          pic x.
015300         05  WS-Intl-Days    pic 99.
015400*
015500 copy "wspytaxt.cob".
015600 copy "wsmsgs.cob".
015700*
015800*     Holds the selected employees until we know if the table is
015900*     empty or not - RW cannot conditionally suppress its own
016000*     heading once INITIATEd, so we build the list first.
016100*
016200 01  WS-OT-Table.
016300     03  WS-OT-Entry  occurs 500 times indexed by OT-Idx.
016400         05  OT-Emp-No           pic x(10).
016500         05  OT-Emp-Name         pic x(20).
016600         05  OT-Total-Hours      pic s9(3)v99  comp-3.
016700         05  OT-Overtime-Hours   pic s9(3)v99  comp-3.
016800         05  OT-Overtime-Pay     pic s9(7)v99  comp-3.
016900*
017000 01  COB-CRT-Status          pic 9(4)     value zero.
017100*
017200 report section.
017300*--------------
017400*
017500 RD  Overtime-Report
017600     control      Final
017700     Page Limit   60
017800     Heading      1
017900     First Detail 5
018000     Last  Detail 58.
018100*
018200 01  OT-Report-Heading  type is page heading.
018300     03  line  1.
018400         05  col   1     pic x(17)   source Prog-Name.
018500         05  col  60     value "Overtime Report".
018600         05  col  90     pic x(10)   source WS-Conv-Date.
018700     03  line  4.
018800         05  col   1                 value "Employee ID".
018900         05  col  16                 value "Name".
019000         05  col  36                 value "Total Hours".
019100         05  col  48                 value "Overtime Hours".
019200         05  col  63                 value "Overtime Pay".
019300*
019400 01  OT-Detail  type is detail.
019500     03  line  + 1.
019600         05  col   1     pic x(10)
019700                         source OT-Emp-No (OT-Idx).
019800         05  col  16     pic x(20)
019900                         source OT-Emp-Name (OT-Idx).
020000         05  col  36     pic zzz9.99
020100                         source OT-Total-Hours (OT-Idx).
020200         05  col  48     pic zzz9.99
020300                         source OT-Overtime-Hours (OT-Idx).
020400         05  col  63     pic $$$,$$9.99
020500                         source OT-Overtime-Pay (OT-Idx).
020600*
020700 01  OT-No-Overtime-Detail  type is detail.
020800     03  line  + 2.
020900         05  col   1     pic x(43)      source PY007.
021000*
021100 procedure division.
021200*
021300 aa000-Main                  section.
021400*
021500     perform  aa010-Open-Files.
021600     perform  ba010-Select-Overtime-Employees.
021700     perform  ba020-Print-Overtime-Report.
021800     perform  aa020-Close-Files.
021900     goback.
022000*
022100 aa000-Exit.  exit section.
022200*
022300 aa010-Open-Files             section.
022400*
022500     accept   WS-Test-Date6 from date.
022600     compute  WS-Year = 2000 + WS-Test-YY.
022700     move     WS-Test-Month to WS-Month.
022800     move     WS-Test-Days  to WS-Days.
022900     move     WS-Date       to WS-Conv-Date.
023000*
023100     open     input  PY-Employee-File.
023200     if       PY-Emp-Status not = "00"
023300              display  PY003
023400              display  PY-Emp-Status
023500              display  SY001
023600              move     1 to Error-Code
023700              goback   returning Error-Code
023800     end-if.
023900*
024000     open     output Print-File.
024100*
024200 aa010-Exit.  exit section.
024300*
024400 aa020-Close-Files            section.
024500*
024600     close    PY-Employee-File.
024700     close    Print-File.
024800*
024900 aa020-Exit.  exit section.
025000*
025100 ba010-Select-Overtime-Employees  section.
025200*
025300     perform  ba011-Read-Employee.
025400     perform  ba012-Check-Employee thru ba012-Exit
025500              until    WS-Emp-Eof.
025600     move     WS-OT-Idx to WS-OT-Count.
025700*
025800 ba010-Exit.  exit section.
025900*
026000 ba011-Read-Employee.
026100*
026200     read     PY-Employee-File next record
026300              at end   move "Y" to WS-Emp-Eof-Sw
026400     end-read.
026500     if       not WS-Emp-Eof
026600     and      PY-Emp-Status not = "00"
026700              move     "Y" to WS-Emp-Eof-Sw
026800     end-if.
026900*
027000 ba011-Exit.  exit.
027100*
027200 ba012-Check-Employee.
027300*
027400     if       Emp-Not-Active
027500     or       Emp-Hours-Worked not > PY-Base-Weekly-Hours
027600              go to    ba012-Exit
027700     end-if.
027800     if       WS-OT-Idx < 500
027900              add      1 to WS-OT-Idx
028000              move     Emp-No to OT-Emp-No (WS-OT-Idx)
028100              string   Emp-First-Name delimited by space
028200                       " "            delimited by size
028300                       Emp-Last-Name  delimited by space
028400                       into OT-Emp-Name (WS-OT-Idx)
028500              move     Emp-Hours-Worked
028600                       to OT-Total-Hours (WS-OT-Idx)
028700              subtract PY-Base-Weekly-Hours from Emp-Hours-Worked
028800                       giving OT-Overtime-Hours (WS-OT-Idx)
028900              compute  OT-Overtime-Pay (WS-OT-Idx) rounded =
029000                       OT-Overtime-Hours (WS-OT-Idx) *
029100                       Emp-Hourly-Rate * PY-OT-Rate-Factor
029200     end-if.
029300*
029400 ba012-Exit.
029500     perform  ba011-Read-Employee.
029600*
029700 ba020-Print-Overtime-Report  section.
029800*
029900     initiate Overtime-Report.
030000     if       WS-OT-Count = zero
030100              generate OT-No-Overtime-Detail
030200     else
030300              perform  ba021-Generate-One-Detail
030400                       varying OT-Idx from 1 by 1
030500                       until    OT-Idx > WS-OT-Count
030600     end-if.
030700     terminate Overtime-Report.
030800*
030900 ba020-Exit.  exit section.
031000*
031100 ba021-Generate-One-Detail.
031200*
031300     generate OT-Detail.
031400*
