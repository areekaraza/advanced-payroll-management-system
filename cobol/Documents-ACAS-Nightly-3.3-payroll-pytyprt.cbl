000100****************************************************************
000200*                Employee Type Analysis Report                 *
000300*                                                                *
000400*        Uses RW (Report Writer).  One accumulation pass        *
000500*        over the master builds the Full-Time/Part-Time/        *
000600*        Contract totals, then a fixed 3-line pass prints       *
000700*        the summary block for each type.                       *
000800*                                                                *
000900****************************************************************
001000*
001100 identification          division.
001200*================================
001300*
001400     program-id.       pytyprt.
001500**
001600*    Author.           V B Coen.
001700**
001800*    Installation.     Home Office.
001900**
002000*    Date-Written.     25/10/1985.
002100**
002200*    Date-Compiled.
002300**
002400*    Security.         Copyright (C) 1985 - 2026, V B Coen.
002500*                      Distributed under the GNU General Public
002600*                      License.  See the file COPYING for details.
002700**
002800*    Remarks.          Employee Type Analysis Report.
002900*                      Accumulates active headcount and salary
003000*                      cost by Full-Time / Part-Time / Contract,
003100*                      prints a summary block per type - count,
003200*                      percent of active headcount, total and
003300*                      average salary.
003400**
003500*    Version.          See Prog-Name In Ws.
003600**
003700*    Called Modules.
003800*                      None.
003900**
004000*    Functions Used:
004100*                      None.
004200*    Files used :
004300*                      pyemp.   Employee Master.
004400*                      Print.   Employee Type Report o/p.
004500*
004600*    Error messages used.
004700* System wide:
004800*                      SY001.
004900* Program specific:
005000*                      PY003.
005100**
005200* Changes:
005300* 25/10/1985 vbc - 1.0.00 Created.
005400* 11/06/1994 vbc - 1.0.01 Type table can never overflow (fixed at
005500*                         3 entries) - note left in after query.
005600* 30/12/1998 vbc - 1.0.02 Y2K - unused date fields dropped.
005700* 28/10/25   vbc - 1.0.03 Rebuilt for new USA/Canada payroll batch
005800*                         (PY-100), gross salary calc lifted in
005900*                         from pypayrg.
006000* 12/11/25   vbc - 1.0.04 Percent-of-headcount column added per
006100*                         payroll dept request.  Per-employee
006200*                         detail lines dropped - report is a
006300*                         summary-only report per the new spec.
006400* 02/12/25   vbc - 1.0.05 Ticket PY-172 - Part-Time benefits
006500*                         eligibility / hour-limit check and
006600*                         Contract expired / remaining-days now
006700*                         computed off the master, were declared
006800*                         but never referenced.  Type total/avg
006900*                         edit picture widened to match COMP-3
007000*                         capacity, was truncating above
007100*                         $99,999.99.
007200**
007300*****************************************************************
007400* Copyright Notice.
007500* ****************
007600*
007700* This notice supersedes all prior notices, updated 2024-04-16.
007800*
007900* These files and programs are part of the Applewood Computers
008000* Accounting System and is Copyright (c) V B Coen. 1976-2026.
008100*
008200* This program is now free software; you can redistribute it
008300* and/or modify it under the terms listed here and of the GNU
008400* General Public License as published by the Free Software
008500* Foundation; version 3 and later as revised for PERSONAL USAGE
008600* ONLY and that includes for use within a business but EXCLUDES
008700* repackaging or for Resale, Rental or Hire in ANY way.
008800*
008900* ACAS is distributed in the hope that it will be useful, but
009000* WITHOUT ANY WARRANTY; without even the implied warranty of
009100* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
009200* GNU General Public License for more details.
009300*
009400* You should have received a copy of the GNU General Public
009500* License along with ACAS; see the file COPYING.  If not, write
009600* to the Free Software Foundation, 59 Temple Place, Suite 330,
009700* Boston, MA 02111-1307 USA.
009800*
009900*****************************************************************
010000*
010100 environment             division.
010200*================================
010300*
010400 copy "envdiv.cob".
010500*
010600 input-output            section.
010700 file-control.
010800 copy "selpyemp.cob".
010900*
011000     select   Print-File assign to "EMPLOYEE-TYPE-REPORT"
011100              organization    is line sequential
011200              file status     is WS-Print-Status.
011300*
011400 data                    division.
011500*================================
011600*
011700 file section.
011800*
011900 copy "fdpyemp.cob".
012000*
012100 fd  Print-File
012200     report is Employee-Type-Report.
012300*
012400 working-storage section.
012500*-----------------------
012600 77  Prog-Name               pic x(17) value "pytyprt (1.0.05)".
012700*
012800 01  WS-Data.
012900     03  WS-Reply            pic x.
013000     03  PY-Emp-Status       pic xx.
013100     03  WS-Print-Status     pic xx.
013200     03  WS-Emp-Eof-Sw       pic x        value "N".
013300         88  WS-Emp-Eof                  value "Y".
013400     03  WS-Active-Total     pic 9(5)     comp     value zero.
013500*
013600 01  WS-Test-Date6           pic 9(6).
013700 01  WS-Test-Date-Flds redefines WS-Test-Date6.
013800     03  WS-Test-YY          pic 99.
013900     03  WS-Test-Month       pic 99.
014000     03  WS-Test-Days        pic 99.
014100*
014200 01  WS-Date-Formats.
014300     03  WS-Conv-Date        pic x(10).
014400     03  WS-Date             pic x(10)   value "99/99/9999".
014500     03  WS-UK redefines WS-Date.
014600         05  WS-Days         pic 99.
014700         05  filler          pic x.
014800         05  WS-Month        pic 99.
014900         05  filler          pic x.
015000         05  WS-Year         pic 9(4).
015100     03  WS-USA redefines WS-Date.
015200         05  WS-USA-Month    pic 99.
015300         05  filler          pic x.
015400         05  WS-USA-Days     pic 99.
015500         05  filler          pic x.
015600         05  filler          pic 9(4).
015700     03  WS-Intl redefines WS-Date.
015800         05  WS-Intl-Year    pic 9(4).
015900         05  filler          pic x.
016000         05  WS-Intl-Month   pic 99.
016100         05  filler          pic x.
016200         05  WS-Intl-Days    pic 99.
016300*
016400 copy "wspytaxt.cob".
016500 copy "wsmsgs.cob".
016600*
016700*     Three fixed slots - Full-Time / Part-Time / Contract - built
016800*     up during the one master pass, then walked in order to
016900*     drive the three GENERATEs.
017000*
017100 01  WS-Type-Table.
017200     03  WS-FT-Entry.
017300         05  TY-Type-Desc-1      pic x(10)  value "Full-Time".
017400         05  TY-Count-1          pic 9(5)      comp.
017500         05  TY-Total-1          pic s9(9)v99  comp-3.
017600     03  WS-PT-Entry.
017700         05  TY-Type-Desc-2      pic x(10)  value "Part-Time".
017800         05  TY-Count-2          pic 9(5)      comp.
017900         05  TY-Total-2          pic s9(9)v99  comp-3.
018000     03  WS-CT-Entry.
018100         05  TY-Type-Desc-3      pic x(10)  value "Contract".
018200         05  TY-Count-3          pic 9(5)      comp.
018300         05  TY-Total-3          pic s9(9)v99  comp-3.
018400     03  WS-Type-Entry redefines WS-Type-Table
018500                       occurs 3 times indexed by TT-Idx.
018600         05  TY-Type-Desc        pic x(10).
018700         05  TY-Count            pic 9(5)      comp.
018800         05  TY-Total            pic s9(9)v99  comp-3.
018900*
019000 01  WS-Work-Fields.
019100     03  WS-Emp-Gross            pic s9(9)v99  comp-3.
019200     03  WS-Hourly-Equiv         pic s9(7)v99  comp-3.
019300     03  WS-Type-Avg             pic s9(9)v99  comp-3.
019400     03  WS-Type-Pct             pic s9(3)v99  comp-3.
019500     03  WS-Max-Reg-Hours        pic s9(3)v99  comp-3.
019600     03  WS-Regular-Pay          pic s9(7)v99  comp-3.
019700     03  WS-Overtime-Pay         pic s9(7)v99  comp-3.
019800     03  WS-Progress-Ratio       pic s9v9(4)   comp-3.
019900     03  WS-Contract-Remain-Days
020000                             pic s9(5)     comp-3.
020100     03  WS-Benefits-Elig-Sw     pic x         value "N".
020200         88  WS-Benefits-Eligible          value "Y".
020300     03  WS-Hours-In-Limit-Sw    pic x         value "N".
020400         88  WS-Hours-In-Limit             value "Y".
020500     03  WS-Contract-Expired-Sw  pic x         value "N".
020600         88  WS-Contract-Expired           value "Y".
020700*
020800 01  WS-Edit-Fields.
020900     03  WS-Count-Ed             pic zzz9.
021000     03  WS-Pct-Ed               pic zz9.99.
021100     03  WS-Amount-Ed            pic $$$,$$$,$$9.99.
021200*
021300 01  WS-Report-Lines.
021400     03  WS-Type-Header-Line     pic x(30).
021500     03  WS-Type-Count-Line      pic x(30).
021600     03  WS-Type-Total-Line      pic x(40).
021700     03  WS-Type-Avg-Line        pic x(40).
021800*
021900 01  COB-CRT-Status          pic 9(4)     value zero.
022000*
022100 report section.
022200*--------------
022300*
022400 RD  Employee-Type-Report
022500     Page Limit   60
022600     Heading      1
022700     First Detail 5
022800     Last  Detail 58.
022900*
023000 01  TY-Report-Heading  type is page heading.
023100     03  line  1.
023200         05  col   1     pic x(17)   source Prog-Name.
023300         05  col  60     value "Employee Type Analysis".
023400         05  col  90     pic x(10)   source WS-Conv-Date.
023500*
023600 01  TY-Detail  type is detail.
023700     03 line +2. 05 col 1 pic x(30) source WS-Type-Header-Line.
023800     03 line +1. 05 col 1 pic x(30) source WS-Type-Count-Line.
023900     03 line +1. 05 col 1 pic x(40) source WS-Type-Total-Line.
024000     03 line +1. 05 col 1 pic x(40) source WS-Type-Avg-Line.
024100*
024200 procedure division.
024300 aa000-Main                  section.
024400     perform  aa010-Open-Files.
024500     perform  ba010-Accumulate-Employees.
024600     perform  ba020-Print-Type-Report.
024700     perform  aa020-Close-Files.
024800     goback.
024900 aa000-Exit.  exit section.
025000 aa010-Open-Files             section.
025100     accept   WS-Test-Date6 from date.
025200     compute  WS-Year = 2000 + WS-Test-YY.
025300     move     WS-Test-Month to WS-Month.
025400     move     WS-Test-Days  to WS-Days.
025500     move     WS-Date       to WS-Conv-Date.
025600     open     input  PY-Employee-File.
025700     if       PY-Emp-Status not = "00"
025800              display  PY003
025900              display  PY-Emp-Status
026000              display  SY001
026100              move     1 to Error-Code
026200              goback   returning Error-Code
026300     end-if.
026400     open     output Print-File.
026500 aa010-Exit.  exit section.
026600 aa020-Close-Files            section.
026700     close    PY-Employee-File.
026800     close    Print-File.
026900 aa020-Exit.  exit section.
027000 ba010-Accumulate-Employees   section.
027100     perform  ba011-Read-Employee.
027200     perform  ba012-Process-Employee thru ba012-Exit
027300              until    WS-Emp-Eof.
027400 ba010-Exit.  exit section.
027500 ba011-Read-Employee.
027600     read     PY-Employee-File next record
027700              at end   move "Y" to WS-Emp-Eof-Sw
027800     end-read.
027900     if       not WS-Emp-Eof
028000     and      PY-Emp-Status not = "00"
028100              move     "Y" to WS-Emp-Eof-Sw
028200     end-if.
028300 ba011-Exit.  exit.
028400 ba012-Process-Employee.
028500     if       Emp-Not-Active
028600              go to    ba012-Exit
028700     end-if.
028800     add      1 to WS-Active-Total.
028900     evaluate true
029000         when  Emp-Full-Time
029100               perform  bb030-Calc-Fulltime
029200               add      1 to TY-Count-1
029300               add      WS-Emp-Gross to TY-Total-1
029400         when  Emp-Part-Time
029500               perform  bb040-Calc-Parttime
029600               add      1 to TY-Count-2
029700               add      WS-Emp-Gross to TY-Total-2
029800         when  Emp-Contract
029900               perform  bb050-Calc-Contract
030000               add      1 to TY-Count-3
030100               add      WS-Emp-Gross to TY-Total-3
030200     end-evaluate.
030300 ba012-Exit.
030400     perform  ba011-Read-Employee.
030500 bb030-Calc-Fulltime.
030600     compute  WS-Emp-Gross = Emp-Base-Salary + Emp-Monthly-Bonus
030700              + Emp-Benefits.
030800     if       Emp-Hours-Worked > PY-FT-Std-Monthly-Hours
030900              compute  WS-Hourly-Equiv rounded =
031000                       Emp-Base-Salary / PY-FT-Std-Monthly-Hours
031100              compute  WS-Emp-Gross = WS-Emp-Gross +
031200                       ((Emp-Hours-Worked -
031300                       PY-FT-Std-Monthly-Hours)
031400                       * WS-Hourly-Equiv * PY-OT-Rate-Factor)
031500     end-if.
031600 bb040-Calc-Parttime.
031700     compute  WS-Max-Reg-Hours rounded =
031800              PY-Base-Weekly-Hours * PY-Weeks-Per-Month.
031900     if       (Emp-Max-Hours-Wk * PY-Weeks-Per-Month)
032000              < WS-Max-Reg-Hours
032100              compute  WS-Max-Reg-Hours rounded =
032200                       Emp-Max-Hours-Wk * PY-Weeks-Per-Month
032300     end-if.
032400     if       Emp-Hours-Worked not > WS-Max-Reg-Hours
032500              compute  WS-Regular-Pay rounded =
032600                       Emp-Hours-Worked * Emp-Hourly-Rate
032700              move     zero to WS-Overtime-Pay
032800     else
032900              compute  WS-Regular-Pay rounded =
033000                       WS-Max-Reg-Hours * Emp-Hourly-Rate
033100              compute  WS-Overtime-Pay rounded =
033200                       (Emp-Hours-Worked - WS-Max-Reg-Hours) *
033300                       Emp-Hourly-Rate * PY-OT-Rate-Factor
033400     end-if.
033500     add      WS-Regular-Pay WS-Overtime-Pay giving WS-Emp-Gross.
033600*    Benefits eligibility / hour-limit check - informational
033700*    only, per payroll dept, not part of the gross calc.
033800     move     "N" to WS-Benefits-Elig-Sw.
033900     if       Emp-Max-Hours-Wk >= PY-Benefits-Elig-Min-Hrs
034000              move  "Y" to WS-Benefits-Elig-Sw
034100     end-if.
034200     move     "N" to WS-Hours-In-Limit-Sw.
034300     if       Emp-Hours-Worked <=
034400              (Emp-Max-Hours-Wk * PY-Avg-Weeks-Per-Month)
034500              move  "Y" to WS-Hours-In-Limit-Sw
034600     end-if.
034700 bb050-Calc-Contract.
034800     if       Emp-Project-Done
034900     or       Emp-Contract-Total-Days not > zero
035000              move     Emp-Contract-Amount to WS-Emp-Gross
035100     else
035200              compute  WS-Progress-Ratio rounded =
035300                       Emp-Contract-Days-Elapsed /
035400                       Emp-Contract-Total-Days
035500              if       WS-Progress-Ratio > 1
035600                       move  1 to WS-Progress-Ratio
035700              end-if
035800              compute  WS-Emp-Gross rounded =
035900                       Emp-Contract-Amount * WS-Progress-Ratio
036000     end-if.
036100*    Contract-expired flag / remaining-days - informational
036200*    only, not part of the gross calc.
036300     move     "N" to WS-Contract-Expired-Sw.
036400     if       Emp-Contract-Days-Elapsed > Emp-Contract-Total-Days
036500              move    "Y" to WS-Contract-Expired-Sw
036600              move    zero to WS-Contract-Remain-Days
036700     else
036800              subtract Emp-Contract-Days-Elapsed from
036900                      Emp-Contract-Total-Days
037000                      giving WS-Contract-Remain-Days
037100     end-if.
037200 ba020-Print-Type-Report  section.
037300     initiate Employee-Type-Report.
037400     perform  ba021-Generate-One-Type
037500              varying TT-Idx from 1 by 1
037600              until    TT-Idx > 3.
037700     terminate Employee-Type-Report.
037800 ba020-Exit.  exit section.
037900 ba021-Generate-One-Type.
038000     if       TY-Count (TT-Idx) = zero
038100              go to    ba021-Exit
038200     end-if.
038300     compute  WS-Type-Avg rounded =
038400              TY-Total (TT-Idx) / TY-Count (TT-Idx).
038500     compute  WS-Type-Pct rounded =
038600              TY-Count (TT-Idx) * 100 / WS-Active-Total.
038700     move     TY-Count (TT-Idx) to WS-Count-Ed.
038800     move     WS-Type-Pct to WS-Pct-Ed.
038900     string   "Employee Type: "  delimited by size
039000              TY-Type-Desc (TT-Idx)  delimited by space
039100              into WS-Type-Header-Line.
039200     string   "Count: "          delimited by size
039300              WS-Count-Ed        delimited by size
039400              " ("               delimited by size
039500              WS-Pct-Ed          delimited by size
039600              "%)"               delimited by size
039700              into WS-Type-Count-Line.
039800     move     TY-Total (TT-Idx) to WS-Amount-Ed.
039900     string   "Total Salary Cost: "
040000                                 delimited by size
040100              WS-Amount-Ed       delimited by size
040200              into WS-Type-Total-Line.
040300     move     WS-Type-Avg to WS-Amount-Ed.
040400     string   "Average Salary: "
040500                                 delimited by size
040600              WS-Amount-Ed       delimited by size
040700              into WS-Type-Avg-Line.
040800     generate TY-Detail.
040900 ba021-Exit.  exit.
